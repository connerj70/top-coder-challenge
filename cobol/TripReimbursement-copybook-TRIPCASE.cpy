000100******************************************************************
000200* TRIPCASE - RECORD LAYOUT FOR THE HISTORICAL TRIP-CASE FILE      *
000300*            FILE:  TRIP-CASES  (QSAM, FIXED, ONE CASE PER LINE)  *
000400*            LIBRARY(DDS0002.TEST.COPYLIB(TRIPCASE))              *
000500*            ... THIS IS THE RECORD THE TRIP-DATA EXTRACT JOB     *
000600*            WRITES ONE LINE PER HISTORICAL TRIP.                 *
000700******************************************************************
000800      ** QSAM FILE
000900 01  TRIP-CASE-REC.
001000     05  CASE-ID                 PIC 9(4).
001100     05  FILLER                  PIC X(1).
001200     05  TRIP-DAYS               PIC 9(3).
001300     05  FILLER                  PIC X(1).
001400     05  MILES                   PIC 9(5)V9(1).
001500     05  FILLER                  PIC X(1).
001600     05  RECEIPTS                PIC 9(5)V9(2).
001700     05  FILLER                  PIC X(1).
001800     05  EXPECTED                PIC 9(5)V9(2).
001900     05  FILLER                  PIC X(9).
002000******************************************************************
002100* THE NUMBER OF COLUMNS DESCRIBED BY THIS RECORD IS 5             *
002200******************************************************************
