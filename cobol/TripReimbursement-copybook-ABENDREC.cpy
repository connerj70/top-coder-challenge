000100******************************************************************
000200* ABENDREC - STANDARD SHOP ABEND-TRACE RECORD                    *
000300*            WRITTEN TO SYSOUT BY EVERY BATCH PROGRAM'S 1000-     *
000400*            ABEND-RTN JUST BEFORE THE FORCED DIVIDE-BY-ZERO     *
000500*            ABEND.  KEEP THIS COPYBOOK IN SYNC WITH SYSOUT-REC  *
000600*            WIDTH (100 BYTES) IN EVERY PROGRAM THAT COPIES IT.   *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME               PIC X(30).
001000     05  ABEND-REASON            PIC X(40).
001100     05  EXPECTED-VAL            PIC X(10).
001200     05  ACTUAL-VAL              PIC X(10).
001300     05  FILLER                  PIC X(10).
