000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRPSAMPL.
000400 AUTHOR. R L HACKBORN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/23/95.
000700 DATE-COMPILED. 06/23/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                     C H A N G E   L O G
001100*
001200* DATE      BY    TICKET/REQ   DESCRIPTION
001300* --------  ----  -----------  ------------------------------------
001400* 062395    RLH   CR0317       ORIGINAL PROGRAM.  PICKS UP TO 15
001500*                              REPRESENTATIVE TRIP CASES AGAINST
001600*                              SIX FIXED RANGE FILTERS AND PRINTS
001700*                              THEM WITH A ONE-WORD NOTE.
001800* 110295    RLH   CR0329       TABLE-DRIVEN FILTER SCAN REPLACED
001900*                              THE ORIGINAL SIX SEPARATE READ
002000*                              PASSES OVER THE TRIP FILE.
002100* 062898    TGD   Y2K-0041     YEAR 2000 REVIEW - NO DATE FIELDS    X
002200*                              PROCESSED BY THIS PROGRAM.          X
002300*                              SIGNED OFF Y2K COMPLIANT.           X
002400* 081502    TGD   CR0412       ADDED UPSI-0 TRACE SWITCH.          X
002500* 040103    MM    CR0455       CASE TABLE WIDENED TO 2000 ENTRIES  X
002600*                              - LOG A WARNING, DO NOT ABEND, IF   X
002700*                              THE INPUT FILE EXCEEDS IT.          X
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS TRP-TRACE-ON
003700            OFF STATUS IS TRP-TRACE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TRIP-CASES
004100     ASSIGN TO UT-S-TRPCASE
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS IFCODE.
004400
004500     SELECT SAMPLE-REPORT
004600     ASSIGN TO UT-S-SAMPRPT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TRIP-CASES
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 40 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS TRIP-CASE-IN-REC.
005700 01  TRIP-CASE-IN-REC  PIC X(40).
005800
005900 FD  SAMPLE-REPORT
006000     RECORDING MODE IS F
006100     LABEL RECORDS OMITTED
006200     RECORD CONTAINS 132 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SAMP-LINE.
006500 01  SAMP-LINE  PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800 01  FILE-STATUS-CODES.
006900     05  IFCODE                  PIC X(2).
007000         88  CODE-READ           VALUE SPACES.
007100         88  NO-MORE-DATA        VALUE "10".
007200     05  FILLER                  PIC X(4).
007300
007400 COPY TRIPCASE.
007500
007600****** THE WHOLE TRIP-CASES FILE IS HELD HERE SO A CASE MATCHED
007700****** BY AN EARLIER FILTER CAN BE EXCLUDED FROM A LATER ONE.
007800****** 2000 ENTRIES COVERS ANY FILE THIS JOB HAS EVER BEEN GIVEN.
007900 01  WS-CASE-TABLE.
008000     05  WS-CASE-ENTRY OCCURS 2000 TIMES INDEXED BY C-IDX.
008100         10  TC-CASE-ID              PIC 9(4).
008200         10  TC-TRIP-DAYS             PIC 9(3).
008300         10  TC-MILES                 PIC 9(5)V9(1).
008400         10  TC-RECEIPTS              PIC 9(5)V9(2).
008500         10  TC-EXPECTED              PIC 9(5)V9(2).
008600         10  TC-MPD                   PIC 9(5)V9(2).
008700         10  TC-SELECTED-SW           PIC X(1).
008800             88  TC-SELECTED         VALUE "Y".
008900             88  TC-UNSELECTED       VALUE "N".
009000         10  TC-NOTE                  PIC X(24).
009100         10  FILLER                   PIC X(4).
009200
009300 77  WS-CASE-COUNT                PIC S9(4) COMP VALUE ZERO.
009400
009500****** THE SIX FIXED RANGE FILTERS - SEE THE BATCH SPEC SHEET FOR
009600****** TICKET CR0317 FOR WHERE EACH RANGE CAME FROM.
009700 01  WS-FILTER-CONSTANTS.
009800     05  FLT1-DAYS-LO   PIC 9(3) VALUE 1.
009900     05  FLT1-DAYS-HI   PIC 9(3) VALUE 2.
010000     05  FLT1-MILES-LO  PIC 9(5) VALUE 5.
010100     05  FLT1-MILES-HI  PIC 9(5) VALUE 100.
010200     05  FLT1-RCPT-LO   PIC 9(5) VALUE 0.
010300     05  FLT1-RCPT-HI   PIC 9(5) VALUE 200.
010400     05  FLT2-DAYS-LO   PIC 9(3) VALUE 1.
010500     05  FLT2-DAYS-HI   PIC 9(3) VALUE 2.
010600     05  FLT2-MILES-LO  PIC 9(5) VALUE 5.
010700     05  FLT2-MILES-HI  PIC 9(5) VALUE 100.
010800     05  FLT2-RCPT-LO   PIC 9(5) VALUE 500.
010900     05  FLT2-RCPT-HI   PIC 9(5) VALUE 1000.
011000     05  FLT3-DAYS-LO   PIC 9(3) VALUE 3.
011100     05  FLT3-DAYS-HI   PIC 9(3) VALUE 4.
011200     05  FLT3-MILES-LO  PIC 9(5) VALUE 100.
011300     05  FLT3-MILES-HI  PIC 9(5) VALUE 300.
011400     05  FLT3-RCPT-LO   PIC 9(5) VALUE 200.
011500     05  FLT3-RCPT-HI   PIC 9(5) VALUE 600.
011600     05  FLT4-DAYS-LO   PIC 9(3) VALUE 5.
011700     05  FLT4-DAYS-HI   PIC 9(3) VALUE 5.
011800     05  FLT4-MILES-LO  PIC 9(5) VALUE 800.
011900     05  FLT4-MILES-HI  PIC 9(5) VALUE 1200.
012000     05  FLT4-RCPT-LO   PIC 9(5) VALUE 500.
012100     05  FLT4-RCPT-HI   PIC 9(5) VALUE 800.
012200     05  FLT5-DAYS-LO   PIC 9(3) VALUE 5.
012300     05  FLT5-DAYS-HI   PIC 9(3) VALUE 5.
012400     05  FLT5-MILES-LO  PIC 9(5) VALUE 200.
012500     05  FLT5-MILES-HI  PIC 9(5) VALUE 220.
012600     05  FLT5-RCPT-LO   PIC 9(5) VALUE 600.
012700     05  FLT5-RCPT-HI   PIC 9(5) VALUE 800.
012800     05  FLT6-DAYS-LO   PIC 9(3) VALUE 8.
012900     05  FLT6-DAYS-HI   PIC 9(3) VALUE 12.
013000     05  FLT6-MILES-LO  PIC 9(5) VALUE 300.
013100     05  FLT6-MILES-HI  PIC 9(5) VALUE 800.
013200     05  FLT6-RCPT-LO   PIC 9(5) VALUE 1000.
013300     05  FLT6-RCPT-HI   PIC 9(5) VALUE 2000.
013400     05  FILLER         PIC X(4).
013500
013600 01  WS-FILTER-CONST-RAW REDEFINES WS-FILTER-CONSTANTS PIC X(160).
013700
013800 01  WS-CUR-FILTER.
013900     05  CUR-DAYS-LO              PIC 9(3).
014000     05  CUR-DAYS-HI              PIC 9(3).
014100     05  CUR-MILES-LO             PIC 9(5).
014200     05  CUR-MILES-HI             PIC 9(5).
014300     05  CUR-RCPT-LO              PIC 9(5).
014400     05  CUR-RCPT-HI              PIC 9(5).
014500     05  FILLER                   PIC X(4).
014600 77  FILTER-SELECTED-COUNT        PIC S9(4) COMP.
014700
014800****** SELECTION LETTERS FOR THE SAMPLE REPORT - EACH OF THE UP TO 15
014900****** CASES CHOSEN GETS THE NEXT LETTER IN LINE (A, B, C...) RATHER
015000****** THAN PRINTING ITS RAW CASE NUMBER, THE SAME WAY THE BENCHMARK
015100****** TABLE IN TRPEVAL TAGS ITS CASES WITH A CASE-LETTER.
015200 01  WS-SEL-LETTERS-LIT           PIC X(15)
015300         VALUE "ABCDEFGHIJKLMNO".
015400 01  WS-SEL-LETTERS REDEFINES WS-SEL-LETTERS-LIT.
015500     05  SEL-LETTER OCCURS 15 TIMES PIC X(1).
015600****** THE UP-TO-15 CASES CHOSEN, IN SELECTION ORDER, EACH JUST A
015700****** POINTER BACK INTO WS-CASE-TABLE, PLUS THE LETTER IT PRINTS AS.
015800 01  WS-SELECTED-LIST.
015900     05  SEL-ENTRY OCCURS 15 TIMES INDEXED BY SEL-IDX.
016000         10  SEL-CASE-IDX         PIC S9(4) COMP.
016100         10  SEL-CASE-LETTER      PIC X(1).
016200         10  FILLER               PIC X(3).
016300 77  WS-SELECTED-COUNT            PIC S9(4) COMP VALUE ZERO.
016400 77  WS-SELECTED-COUNT-RAW REDEFINES WS-SELECTED-COUNT PIC X(2).
016500 77  C-IDX-WORK                   PIC S9(4) COMP.
016600
016700 01  WS-HDR1-LINE.
016800     05  FILLER  PIC X(132) VALUE
016900         "TRIP REIMBURSEMENT SAMPLE CASE SELECTION - UP TO 15 REP
017000-        "RESENTATIVE CASES".
017100
017200 01  WS-HDR2-LINE.
017300     05  FILLER  PIC X(132) VALUE
017400         "SEL   DAYS    MILES   RECEIPTS  EXPECTED     MI/DAY  NOT
017500-        "E".
017600
017700 01  WS-TXT-LINE.
017800     05  FILLER  PIC X(132).
017900
018000 01  WS-DTL-LINE.
018100     05  FILLER                  PIC X(2).
018200     05  DTL-CASE-LETTER         PIC X(1).
018300     05  FILLER                  PIC X(5).
018400     05  DTL-DAYS                PIC ZZ9.
018500     05  FILLER                  PIC X(2).
018600     05  DTL-MILES               PIC ZZZZ9.9.
018700     05  FILLER                  PIC X(2).
018800     05  DTL-RECEIPTS            PIC ZZZZ9.99.
018900     05  FILLER                  PIC X(2).
019000     05  DTL-EXPECTED            PIC ZZZZ9.99.
019100     05  FILLER                  PIC X(2).
019200     05  DTL-MPD                 PIC ZZZZ9.9.
019300     05  FILLER                  PIC X(3).
019400     05  DTL-NOTE                PIC X(24).
019500     05  FILLER                  PIC X(56).
019600
019700 01  WS-DTL-LINE-RAW REDEFINES WS-DTL-LINE PIC X(132).
019800
019900 77  LINE-COUNT                   PIC S9(4) COMP VALUE ZERO.
020000
020100 COPY ABENDREC.
020200
020300 77  ZERO-VAL                    PIC S9(1) COMP-3 VALUE ZERO.
020400 77  ONE-VAL                     PIC S9(1) COMP-3 VALUE +1.
020500
020600 PROCEDURE DIVISION.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 050-LOAD-TABLE-RTN THRU 050-EXIT
020900             UNTIL NO-MORE-DATA.
021000     PERFORM 110-RUN-FILTER-1-RTN THRU 110-EXIT.
021100     PERFORM 120-RUN-FILTER-2-RTN THRU 120-EXIT.
021200     PERFORM 130-RUN-FILTER-3-RTN THRU 130-EXIT.
021300     PERFORM 140-RUN-FILTER-4-RTN THRU 140-EXIT.
021400     PERFORM 150-RUN-FILTER-5-RTN THRU 150-EXIT.
021500     PERFORM 160-RUN-FILTER-6-RTN THRU 160-EXIT.
021600     PERFORM 170-FILL-REMAINDER-RTN THRU 170-EXIT.
021700     PERFORM 200-ASSIGN-NOTES-RTN THRU 200-EXIT
021800             VARYING SEL-IDX FROM 1 BY 1
021900             UNTIL SEL-IDX > WS-SELECTED-COUNT.
022000     PERFORM 800-PRINT-REPORT-RTN THRU 800-EXIT.
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200     MOVE ZERO TO RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     OPEN INPUT TRIP-CASES.
022800     OPEN OUTPUT SAMPLE-REPORT.
022900     IF TRP-TRACE-ON
023000         DISPLAY "TRPSAMPL FILTER TRACE-" WS-FILTER-CONST-RAW.
023100     READ TRIP-CASES
023200         AT END MOVE "10" TO IFCODE
023300     END-READ.
023400 000-EXIT.
023500     EXIT.
023600
023700 050-LOAD-TABLE-RTN.
023800     MOVE "050-LOAD-TABLE-RTN" TO PARA-NAME.
023900     IF WS-CASE-COUNT >= 2000
024000         DISPLAY "** TRPSAMPL - CASE TABLE FULL, EXTRA RECORDS "
024100                 "IGNORED **"
024200     ELSE
024300         ADD +1 TO WS-CASE-COUNT
024400         SET C-IDX TO WS-CASE-COUNT
024500         MOVE CASE-ID OF TRIP-CASE-REC   TO TC-CASE-ID (C-IDX)
024600         MOVE TRIP-DAYS OF TRIP-CASE-REC TO TC-TRIP-DAYS (C-IDX)
024700         MOVE MILES OF TRIP-CASE-REC     TO TC-MILES (C-IDX)
024800         MOVE RECEIPTS OF TRIP-CASE-REC  TO TC-RECEIPTS (C-IDX)
024900         MOVE EXPECTED OF TRIP-CASE-REC  TO TC-EXPECTED (C-IDX)
025000         MOVE "N" TO TC-SELECTED-SW (C-IDX)
025100         MOVE SPACES TO TC-NOTE (C-IDX)
025200         IF TRIP-DAYS OF TRIP-CASE-REC = 0
025300             MOVE ZERO TO TC-MPD (C-IDX)
025400         ELSE
025500             COMPUTE TC-MPD (C-IDX) ROUNDED =
025600                 MILES OF TRIP-CASE-REC / TRIP-DAYS OF TRIP-CASE-REC.
025700
025800     READ TRIP-CASES
025900         AT END MOVE "10" TO IFCODE
026000     END-READ.
026100 050-EXIT.
026200     EXIT.
026300
026400 110-RUN-FILTER-1-RTN.
026500     MOVE "110-RUN-FILTER-1-RTN" TO PARA-NAME.
026600     MOVE FLT1-DAYS-LO  TO CUR-DAYS-LO.
026700     MOVE FLT1-DAYS-HI  TO CUR-DAYS-HI.
026800     MOVE FLT1-MILES-LO TO CUR-MILES-LO.
026900     MOVE FLT1-MILES-HI TO CUR-MILES-HI.
027000     MOVE FLT1-RCPT-LO  TO CUR-RCPT-LO.
027100     MOVE FLT1-RCPT-HI  TO CUR-RCPT-HI.
027200     PERFORM 180-SCAN-ONE-FILTER-RTN THRU 180-EXIT.
027300 110-EXIT.
027400     EXIT.
027500
027600 120-RUN-FILTER-2-RTN.
027700     MOVE "120-RUN-FILTER-2-RTN" TO PARA-NAME.
027800     MOVE FLT2-DAYS-LO  TO CUR-DAYS-LO.
027900     MOVE FLT2-DAYS-HI  TO CUR-DAYS-HI.
028000     MOVE FLT2-MILES-LO TO CUR-MILES-LO.
028100     MOVE FLT2-MILES-HI TO CUR-MILES-HI.
028200     MOVE FLT2-RCPT-LO  TO CUR-RCPT-LO.
028300     MOVE FLT2-RCPT-HI  TO CUR-RCPT-HI.
028400     PERFORM 180-SCAN-ONE-FILTER-RTN THRU 180-EXIT.
028500 120-EXIT.
028600     EXIT.
028700
028800 130-RUN-FILTER-3-RTN.
028900     MOVE "130-RUN-FILTER-3-RTN" TO PARA-NAME.
029000     MOVE FLT3-DAYS-LO  TO CUR-DAYS-LO.
029100     MOVE FLT3-DAYS-HI  TO CUR-DAYS-HI.
029200     MOVE FLT3-MILES-LO TO CUR-MILES-LO.
029300     MOVE FLT3-MILES-HI TO CUR-MILES-HI.
029400     MOVE FLT3-RCPT-LO  TO CUR-RCPT-LO.
029500     MOVE FLT3-RCPT-HI  TO CUR-RCPT-HI.
029600     PERFORM 180-SCAN-ONE-FILTER-RTN THRU 180-EXIT.
029700 130-EXIT.
029800     EXIT.
029900
030000 140-RUN-FILTER-4-RTN.
030100     MOVE "140-RUN-FILTER-4-RTN" TO PARA-NAME.
030200     MOVE FLT4-DAYS-LO  TO CUR-DAYS-LO.
030300     MOVE FLT4-DAYS-HI  TO CUR-DAYS-HI.
030400     MOVE FLT4-MILES-LO TO CUR-MILES-LO.
030500     MOVE FLT4-MILES-HI TO CUR-MILES-HI.
030600     MOVE FLT4-RCPT-LO  TO CUR-RCPT-LO.
030700     MOVE FLT4-RCPT-HI  TO CUR-RCPT-HI.
030800     PERFORM 180-SCAN-ONE-FILTER-RTN THRU 180-EXIT.
030900 140-EXIT.
031000     EXIT.
031100
031200 150-RUN-FILTER-5-RTN.
031300     MOVE "150-RUN-FILTER-5-RTN" TO PARA-NAME.
031400     MOVE FLT5-DAYS-LO  TO CUR-DAYS-LO.
031500     MOVE FLT5-DAYS-HI  TO CUR-DAYS-HI.
031600     MOVE FLT5-MILES-LO TO CUR-MILES-LO.
031700     MOVE FLT5-MILES-HI TO CUR-MILES-HI.
031800     MOVE FLT5-RCPT-LO  TO CUR-RCPT-LO.
031900     MOVE FLT5-RCPT-HI  TO CUR-RCPT-HI.
032000     PERFORM 180-SCAN-ONE-FILTER-RTN THRU 180-EXIT.
032100 150-EXIT.
032200     EXIT.
032300
032400 160-RUN-FILTER-6-RTN.
032500     MOVE "160-RUN-FILTER-6-RTN" TO PARA-NAME.
032600     MOVE FLT6-DAYS-LO  TO CUR-DAYS-LO.
032700     MOVE FLT6-DAYS-HI  TO CUR-DAYS-HI.
032800     MOVE FLT6-MILES-LO TO CUR-MILES-LO.
032900     MOVE FLT6-MILES-HI TO CUR-MILES-HI.
033000     MOVE FLT6-RCPT-LO  TO CUR-RCPT-LO.
033100     MOVE FLT6-RCPT-HI  TO CUR-RCPT-HI.
033200     PERFORM 180-SCAN-ONE-FILTER-RTN THRU 180-EXIT.
033300 160-EXIT.
033400     EXIT.
033500
033600 180-SCAN-ONE-FILTER-RTN.
033700     MOVE "180-SCAN-ONE-FILTER-RTN" TO PARA-NAME.
033800     MOVE ZERO TO FILTER-SELECTED-COUNT.
033900     IF WS-SELECTED-COUNT < 15
034000         PERFORM 185-TEST-ONE-CASE-RTN THRU 185-EXIT
034100                 VARYING C-IDX FROM 1 BY 1
034200                 UNTIL C-IDX > WS-CASE-COUNT
034300                 OR FILTER-SELECTED-COUNT = 2
034400                 OR WS-SELECTED-COUNT = 15.
034500 180-EXIT.
034600     EXIT.
034700
034800 185-TEST-ONE-CASE-RTN.
034900     MOVE "185-TEST-ONE-CASE-RTN" TO PARA-NAME.
035000     IF TC-UNSELECTED (C-IDX)
035100        AND TC-TRIP-DAYS (C-IDX) >= CUR-DAYS-LO
035200        AND TC-TRIP-DAYS (C-IDX) <= CUR-DAYS-HI
035300        AND TC-MILES (C-IDX)     >= CUR-MILES-LO
035400        AND TC-MILES (C-IDX)     <= CUR-MILES-HI
035500        AND TC-RECEIPTS (C-IDX)  >= CUR-RCPT-LO
035600        AND TC-RECEIPTS (C-IDX)  <= CUR-RCPT-HI
035700         PERFORM 190-MARK-SELECTED-RTN THRU 190-EXIT
035800         ADD +1 TO FILTER-SELECTED-COUNT.
035900 185-EXIT.
036000     EXIT.
036100
036200 190-MARK-SELECTED-RTN.
036300     MOVE "190-MARK-SELECTED-RTN" TO PARA-NAME.
036400     MOVE "Y" TO TC-SELECTED-SW (C-IDX).
036500     ADD +1 TO WS-SELECTED-COUNT.
036600     SET SEL-IDX TO WS-SELECTED-COUNT.
036700     SET C-IDX-WORK TO C-IDX.
036800     MOVE C-IDX-WORK TO SEL-CASE-IDX (SEL-IDX).
036900     MOVE SEL-LETTER (WS-SELECTED-COUNT) TO SEL-CASE-LETTER (SEL-IDX).
037000 190-EXIT.
037100     EXIT.
037200
037300 170-FILL-REMAINDER-RTN.
037400     MOVE "170-FILL-REMAINDER-RTN" TO PARA-NAME.
037500     IF WS-SELECTED-COUNT < 15
037600         PERFORM 175-TEST-REMAINDER-RTN THRU 175-EXIT
037700                 VARYING C-IDX FROM 1 BY 1
037800                 UNTIL C-IDX > WS-CASE-COUNT
037900                 OR WS-SELECTED-COUNT = 15.
038000 170-EXIT.
038100     EXIT.
038200
038300 175-TEST-REMAINDER-RTN.
038400     MOVE "175-TEST-REMAINDER-RTN" TO PARA-NAME.
038500     IF TC-UNSELECTED (C-IDX)
038600         PERFORM 190-MARK-SELECTED-RTN THRU 190-EXIT.
038700 175-EXIT.
038800     EXIT.
038900
039000 200-ASSIGN-NOTES-RTN.
039100     MOVE "200-ASSIGN-NOTES-RTN" TO PARA-NAME.
039200     SET C-IDX TO SEL-CASE-IDX (SEL-IDX).
039300
039400     IF TC-TRIP-DAYS (C-IDX) = 1
039500         MOVE "1-day test" TO TC-NOTE (C-IDX)
039600     ELSE
039700     IF TC-TRIP-DAYS (C-IDX) = 5 AND
039800        TC-MPD (C-IDX) >= 180 AND TC-MPD (C-IDX) <= 220
039900         MOVE "Employee sweet spot test" TO TC-NOTE (C-IDX)
040000     ELSE
040100     IF TC-TRIP-DAYS (C-IDX) = 5
040200         MOVE "5-day test" TO TC-NOTE (C-IDX)
040300     ELSE
040400     IF TC-MPD (C-IDX) < 50
040500         MOVE "Low efficiency" TO TC-NOTE (C-IDX)
040600     ELSE
040700     IF TC-MPD (C-IDX) > 300
040800         MOVE "High efficiency" TO TC-NOTE (C-IDX)
040900     ELSE
041000         MOVE SPACES TO TC-NOTE (C-IDX).
041100 200-EXIT.
041200     EXIT.
041300
041400 800-PRINT-REPORT-RTN.
041500     MOVE "800-PRINT-REPORT-RTN" TO PARA-NAME.
041600     WRITE SAMP-LINE FROM WS-HDR1-LINE AFTER ADVANCING TOP-OF-FORM.
041700     WRITE SAMP-LINE FROM WS-HDR2-LINE AFTER ADVANCING 2 LINES.
041800     MOVE ZERO TO LINE-COUNT.
041900     PERFORM 810-PRINT-ONE-RTN THRU 810-EXIT
042000             VARYING SEL-IDX FROM 1 BY 1
042100             UNTIL SEL-IDX > WS-SELECTED-COUNT.
042200 800-EXIT.
042300     EXIT.
042400
042500 810-PRINT-ONE-RTN.
042600     MOVE "810-PRINT-ONE-RTN" TO PARA-NAME.
042700     IF LINE-COUNT >= 10
042800         WRITE SAMP-LINE FROM WS-HDR1-LINE
042900             AFTER ADVANCING TOP-OF-FORM
043000         WRITE SAMP-LINE FROM WS-HDR2-LINE
043100             AFTER ADVANCING 2 LINES
043200         MOVE ZERO TO LINE-COUNT.
043300
043400     SET C-IDX TO SEL-CASE-IDX (SEL-IDX).
043500     MOVE SEL-CASE-LETTER (SEL-IDX) TO DTL-CASE-LETTER.
043600     MOVE TC-TRIP-DAYS (C-IDX) TO DTL-DAYS.
043700     MOVE TC-MILES (C-IDX)     TO DTL-MILES.
043800     MOVE TC-RECEIPTS (C-IDX)  TO DTL-RECEIPTS.
043900     MOVE TC-EXPECTED (C-IDX)  TO DTL-EXPECTED.
044000     COMPUTE DTL-MPD ROUNDED = TC-MPD (C-IDX).
044100     MOVE TC-NOTE (C-IDX)      TO DTL-NOTE.
044200
044300     IF TRP-TRACE-ON
044400         DISPLAY "TRPSAMPL TRACE-" WS-DTL-LINE-RAW.
044500
044600     WRITE SAMP-LINE FROM WS-DTL-LINE AFTER ADVANCING 1 LINE.
044700     ADD +1 TO LINE-COUNT.
044800 810-EXIT.
044900     EXIT.
045000
045100 700-CLOSE-FILES.
045200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
045300     CLOSE TRIP-CASES, SAMPLE-REPORT.
045400 700-EXIT.
045500     EXIT.
045600
045700 900-CLEANUP.
045800     MOVE "900-CLEANUP" TO PARA-NAME.
045900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046000     DISPLAY "** CASES SCANNED **" WS-CASE-COUNT.
046100     DISPLAY "** CASES SELECTED **" WS-SELECTED-COUNT.
046200     DISPLAY "******** NORMAL END OF JOB TRPSAMPL ********".
046300 900-EXIT.
046400     EXIT.
046500
046600 1000-ABEND-RTN.
046700     DISPLAY "*** ABNORMAL END OF JOB-TRPSAMPL ***" UPON CONSOLE.
046800     DISPLAY ABEND-REASON.
046900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
047000     DIVIDE ZERO-VAL INTO ONE-VAL.
