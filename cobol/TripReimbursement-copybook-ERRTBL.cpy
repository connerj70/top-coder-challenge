000100******************************************************************
000200* ERRTBL - WORKING-STORAGE ENTRY FOR ONE SCORED TRIP CASE         *
000300*           PASTE UNDER A 05-LEVEL OCCURS GROUP, E.G.             *
000400*               05  WS-WORST-ENTRY OCCURS 50 TIMES                *
000500*                       INDEXED BY W-IDX.                         *
000600*                   COPY ERRTBL.                                  *
000700*           SHARED BY TRPANAL (WORST-50 TABLE) AND TRPMETRC       *
000800*           (FIRST-100-CASES TABLE).                              *
000900******************************************************************
001000     10  CASE-ID                 PIC 9(4).
001100     10  TRIP-DAYS               PIC 9(3).
001200     10  MILES                   PIC 9(5)V9(1).
001300     10  RECEIPTS                PIC 9(5)V9(2).
001400     10  MILES-PER-DAY           PIC 9(5)V99.
001500     10  RECEIPTS-PER-DAY        PIC 9(5)V99.
001600     10  EXPECTED                PIC 9(5)V99.
001700     10  CALCULATED              PIC S9(5)V99.
001800     10  ABS-ERROR               PIC 9(5)V99.
001900     10  PCT-ERROR               PIC S9(4)V99.
002000     10  DIRECTION               PIC X(1).
002100         88  OVERESTIMATE        VALUE "O".
002200         88  UNDERESTIMATE       VALUE "U".
002300     10  PATTERN                 PIC X(2).
002400         88  HIGH-RECEIPT-OVER    VALUE "HR".
002500         88  LONG-TRIP-UNDER      VALUE "LT".
002600         88  SINGLE-DAY-EXTREME   VALUE "SD".
002700         88  MODERATE-RCPT-LONG   VALUE "MR".
002800         88  HIGH-MILEAGE         VALUE "HM".
002900         88  OTHER-PATTERN        VALUE "OT".
003000     10  FILLER                  PIC X(6).
