000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRPMETRC.
000400 AUTHOR. M MADDOX.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/09/95.
000700 DATE-COMPILED. 06/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                     C H A N G E   L O G
001100*
001200* DATE      BY    TICKET/REQ   DESCRIPTION
001300* --------  ----  -----------  ------------------------------------
001400* 060995    MM    CR0312       ORIGINAL PROGRAM.  SCORES THE FIRST
001500*                              100 TRIP CASES AND REPORTS ACCURACY
001600*                              METRICS - MEAN/MEDIAN/MAX ERROR,
001700*                              CLOSE-MATCH RATES AND BIAS.
001800* 101296    MM    CR0349       ADDED THE WORST-5 BY PERCENT-ERROR   X
001900*                              LISTING AT THE FOOT OF THE REPORT.  X
002000* 062898    RLH   Y2K-0041     YEAR 2000 REVIEW - NO DATE FIELDS    X
002100*                              PROCESSED BY THIS PROGRAM.          X
002200*                              SIGNED OFF Y2K COMPLIANT.           X
002300* 081502    TGD   CR0412       ADDED UPSI-0 TRACE SWITCH.          X
002400* 040103    MM    CR0455       MEDIAN CALCULATION REWRITTEN AS A   X
002500*                              SELECTION SORT OVER THE ABS-ERROR   X
002600*                              ARRAY INSTEAD OF THE OLD SORT       X
002700*                              UTILITY STEP.                       X
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS TRP-TRACE-ON
003700            OFF STATUS IS TRP-TRACE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TRIP-CASES
004100     ASSIGN TO UT-S-TRPCASE
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS IFCODE.
004400
004500     SELECT METRICS-REPORT
004600     ASSIGN TO UT-S-METRRPT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TRIP-CASES
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 40 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS TRIP-CASE-IN-REC.
005700 01  TRIP-CASE-IN-REC  PIC X(40).
005800
005900 FD  METRICS-REPORT
006000     RECORDING MODE IS F
006100     LABEL RECORDS OMITTED
006200     RECORD CONTAINS 132 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS METR-LINE.
006500 01  METR-LINE  PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800 01  FILE-STATUS-CODES.
006900     05  IFCODE                  PIC X(2).
007000         88  CODE-READ           VALUE SPACES.
007100         88  NO-MORE-DATA        VALUE "10".
007200     05  FILLER                  PIC X(4).
007300
007400 COPY TRIPCASE.
007500
007600 01  WS-NEW-ENTRY.
007700     COPY ERRTBL.
007800
007900 01  WS-NEW-ENTRY-RAW REDEFINES WS-NEW-ENTRY  PIC X(70).
008000
008100****** UP TO 100 ABS-ERROR VALUES, SORTED IN PLACE BY A SELECTION
008200****** SORT TO FIND THE MEDIAN.
008300 01  WS-ABS-ERR-ARRAY.
008400     05  WS-ABS-ERR OCCURS 100 TIMES PIC S9(5)V9(2) COMP-3.
008500     05  FILLER                  PIC X(4).
008600
008700****** RAW-BYTES VIEW OF THE SORT ARRAY - SAME UPSI-0 TRACE USE AS THE
008800****** WS-NEW-ENTRY-RAW REDEFINITION ABOVE.
008900 01  WS-ABS-ERR-ARRAY-RAW REDEFINES WS-ABS-ERR-ARRAY PIC X(404).
009000
009100****** THE WORST-5 CASES BY ABSOLUTE PERCENT ERROR, KEPT SORTED
009200****** DESCENDING THE SAME WAY THE WORST-50 TABLE IS IN TRPANAL.
009300 01  WS-WORST5-TABLE.
009400     05  WS-WORST5-ENTRY OCCURS 5 TIMES INDEXED BY F-IDX.
009500         COPY ERRTBL.
009600 01  WS-WORST5-ABSPCT.
009700     05  W5-ABSPCT OCCURS 5 TIMES PIC S9(4)V9(2) COMP-3.
009800     05  FILLER                  PIC X(4).
009900
010000****** ALTERNATE VIEW OF THE WORST-5 PERCENT-ERROR KEYS AS ONE PACKED
010100****** HALFWORD PAIR, LEFT OVER FROM THE ORIGINAL CR0349 SORT LOGIC.
010200 01  WS-WORST5-ABSPCT-PACKED REDEFINES WS-WORST5-ABSPCT.
010300     05  W5-PACKED-1             PIC S9(7) COMP-3.
010400     05  W5-PACKED-2             PIC S9(7) COMP-3.
010500     05  FILLER                  PIC X(16).
010600
010700 01  WS-SWAP-TEMP.
010800     COPY ERRTBL.
010900 77  WS-SWAP-ABSPCT              PIC S9(4)V9(2) COMP-3.
011000
011100 77  WS-WORST5-COUNT             PIC S9(4) COMP VALUE ZERO.
011200 77  W-NEW-ABSPCT                PIC S9(4)V9(2) COMP-3.
011300 77  BUBBLE-SW                   PIC X(1).
011400     88  BUBBLE-DONE            VALUE "N".
011500     88  BUBBLE-GOING            VALUE "Y".
011600
011700 01  COUNTERS-AND-ACCUMULATORS.
011800     05  CASE-N                  PIC S9(4) COMP.
011900     05  EXACT-MATCH-COUNT       PIC S9(4) COMP.
012000     05  CLOSE-1-COUNT           PIC S9(4) COMP.
012100     05  CLOSE-5-COUNT           PIC S9(4) COMP.
012200     05  CLOSE-10-COUNT          PIC S9(4) COMP.
012300     05  OVER-COUNT              PIC S9(4) COMP.
012400     05  UNDER-COUNT             PIC S9(4) COMP.
012500     05  SORT-I                  PIC S9(4) COMP.
012600     05  SORT-J                  PIC S9(4) COMP.
012700     05  SORT-J-START            PIC S9(4) COMP.
012800     05  MIN-IDX                 PIC S9(4) COMP.
012900     05  FILLER                  PIC X(4).
013000
013100 01  WS-ACCUM-FIELDS.
013200     05  SUM-ABS-PCT-ERROR       PIC S9(7)V9(4) COMP-3.
013300     05  SUM-SIGNED-DIFF         PIC S9(7)V9(2) COMP-3.
013400     05  MAX-ABS-ERROR           PIC S9(5)V9(2) COMP-3.
013500     05  WS-SWAP-VAL             PIC S9(5)V9(2) COMP-3.
013600     05  FILLER                  PIC X(4).
013700
013800 01  WS-STAT-RESULTS.
013900     05  MEAN-ABS-ERROR          PIC S9(5)V9(2).
014000     05  MEDIAN-ABS-ERROR        PIC S9(5)V9(2).
014100     05  MEAN-PCT-ERROR          PIC S9(4)V9(2).
014200     05  OVERALL-BIAS            PIC S9(5)V9(2).
014300     05  EXACT-MATCH-PCT         PIC S9(3)V9(1).
014400     05  CLOSE-1-PCT             PIC S9(3)V9(1).
014500     05  CLOSE-5-PCT             PIC S9(3)V9(1).
014600     05  CLOSE-10-PCT            PIC S9(3)V9(1).
014700     05  OVER-PCT                PIC S9(3)V9(1).
014800     05  UNDER-PCT               PIC S9(3)V9(1).
014900     05  FILLER                  PIC X(4).
015000
015100 01  WS-HDR1-LINE.
015200     05  FILLER  PIC X(132) VALUE
015300         "TRIP REIMBURSEMENT ACCURACY METRICS - FIRST 100 CASES (R
015400-        "ULE SET C-R)".
015500
015600 01  WS-TXT-LINE.
015700     05  FILLER  PIC X(132).
015800
015900****** ONE CASE-DETAIL LINE - CR0455B WIDENED THIS TO CARRY THE INPUTS
016000****** AND THE CALCULATED AMOUNT, NOT JUST THE ERROR FIGURES, SO THE
016100****** WORST-5 LISTING AT THE FOOT OF THE REPORT SHOWS THE WHOLE CASE.
016200 01  WS-DTL-LINE.
016300     05  FILLER                  PIC X(2).
016400     05  DTL-CASE-ID             PIC ZZZ9.
016500     05  FILLER                  PIC X(2).
016600     05  DTL-DAYS                PIC ZZ9.
016700     05  FILLER                  PIC X(1).
016800     05  FILLER                  PIC X(6) VALUE "MILES=".
016900     05  DTL-MILES               PIC ZZZZ9.9.
017000     05  FILLER                  PIC X(1).
017100     05  FILLER                  PIC X(9) VALUE "RECEIPTS=".
017200     05  DTL-RECEIPTS            PIC ZZZZ9.99.
017300     05  FILLER                  PIC X(1).
017400     05  FILLER                  PIC X(9) VALUE "EXPECTED=".
017500     05  DTL-EXPECTED            PIC ZZZZ9.99.
017600     05  FILLER                  PIC X(1).
017700     05  FILLER                  PIC X(11) VALUE "CALCULATED=".
017800     05  DTL-CALCULATED          PIC -ZZZZ9.99.
017900     05  FILLER                  PIC X(1).
018000     05  FILLER                  PIC X(7) VALUE "ABSERR=".
018100     05  DTL-ABS-ERROR           PIC ZZZZ9.99.
018200     05  FILLER                  PIC X(1).
018300     05  FILLER                  PIC X(7) VALUE "PCTERR=".
018400     05  DTL-PCT-ERROR           PIC -ZZZ9.99.
018500     05  FILLER                  PIC X(1).
018600     05  FILLER                  PIC X(4) VALUE "DIR=".
018700     05  DTL-DIRECTION           PIC X.
018800     05  FILLER                  PIC X(12).
018900
019000****** A LABEL AND A PLAIN COUNT - USED FOR THE CASE-N LINE AT THE HEAD
019100****** OF THE STATISTICS BLOCK.
019200 01  WS-STATCNT-LINE.
019300     05  FILLER                  PIC X(2).
019400     05  STATCNT-LABEL           PIC X(25).
019500     05  STATCNT-VALUE           PIC ZZZZ9.
019600     05  FILLER                  PIC X(100).
019700
019800****** A LABEL AND ONE SIGNED AMOUNT - REUSED FOR MEAN/MEDIAN/MAX ABS
019900****** ERROR, MEAN PERCENT ERROR AND OVERALL BIAS.
020000 01  WS-STATAMT-LINE.
020100     05  FILLER                  PIC X(2).
020200     05  STATAMT-LABEL           PIC X(25).
020300     05  STATAMT-VALUE           PIC -ZZZZ9.99.
020400     05  FILLER                  PIC X(96).
020500
020600****** THE FOUR CLOSE-MATCH RATES, ALL ON ONE LINE.
020700 01  WS-CLOSE-LINE.
020800     05  FILLER                  PIC X(2).
020900     05  FILLER                  PIC X(6) VALUE "EXACT=".
021000     05  CLOSE-EXACT-CNT         PIC ZZZZ9.
021100     05  FILLER                  PIC X(2) VALUE " (".
021200     05  CLOSE-EXACT-PCT         PIC ZZZ9.9.
021300     05  FILLER                  PIC X(3) VALUE "%) ".
021400     05  FILLER                  PIC X(7) VALUE "CLOSE1=".
021500     05  CLOSE-1-CNT-O           PIC ZZZZ9.
021600     05  FILLER                  PIC X(2) VALUE " (".
021700     05  CLOSE-1-PCT-O           PIC ZZZ9.9.
021800     05  FILLER                  PIC X(3) VALUE "%) ".
021900     05  FILLER                  PIC X(7) VALUE "CLOSE5=".
022000     05  CLOSE-5-CNT-O           PIC ZZZZ9.
022100     05  FILLER                  PIC X(2) VALUE " (".
022200     05  CLOSE-5-PCT-O           PIC ZZZ9.9.
022300     05  FILLER                  PIC X(3) VALUE "%) ".
022400     05  FILLER                  PIC X(8) VALUE "CLOSE10=".
022500     05  CLOSE-10-CNT-O          PIC ZZZZ9.
022600     05  FILLER                  PIC X(2) VALUE " (".
022700     05  CLOSE-10-PCT-O          PIC ZZZ9.9.
022800     05  FILLER                  PIC X(2) VALUE "%)".
022900     05  FILLER                  PIC X(39).
023000
023100****** THE OVER/UNDER ESTIMATE RATES, ONE LINE.
023200 01  WS-OVRUND-LINE.
023300     05  FILLER                  PIC X(2).
023400     05  FILLER                  PIC X(5) VALUE "OVER=".
023500     05  OVRUND-OVER-CNT         PIC ZZZZ9.
023600     05  FILLER                  PIC X(2) VALUE " (".
023700     05  OVRUND-OVER-PCT         PIC ZZZ9.9.
023800     05  FILLER                  PIC X(3) VALUE "%) ".
023900     05  FILLER                  PIC X(6) VALUE "UNDER=".
024000     05  OVRUND-UNDER-CNT        PIC ZZZZ9.
024100     05  FILLER                  PIC X(2) VALUE " (".
024200     05  OVRUND-UNDER-PCT        PIC ZZZ9.9.
024300     05  FILLER                  PIC X(2) VALUE "%)".
024400     05  FILLER                  PIC X(88).
024500
024600 COPY TRPCALCL.
024700
024800 77  WS-ABS-ERROR                PIC S9(5)V9(2) COMP-3.
024900
025000 COPY ABENDREC.
025100
025200 77  ZERO-VAL                    PIC S9(1) COMP-3 VALUE ZERO.
025300 77  ONE-VAL                     PIC S9(1) COMP-3 VALUE +1.
025400
025500 PROCEDURE DIVISION.
025600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025700     PERFORM 100-MAINLINE THRU 100-EXIT
025800             UNTIL NO-MORE-DATA OR CASE-N = 100.
025900     PERFORM 800-COMPUTE-MEDIAN-RTN THRU 800-EXIT.
026000     PERFORM 850-PRINT-REPORT-RTN THRU 850-EXIT.
026100     PERFORM 900-CLEANUP THRU 900-EXIT.
026200     MOVE ZERO TO RETURN-CODE.
026300     GOBACK.
026400
026500 000-HOUSEKEEPING.
026600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026700     OPEN INPUT TRIP-CASES.
026800     OPEN OUTPUT METRICS-REPORT.
026900     INITIALIZE COUNTERS-AND-ACCUMULATORS WS-ACCUM-FIELDS.
027000     READ TRIP-CASES
027100         AT END MOVE "10" TO IFCODE
027200     END-READ.
027300 000-EXIT.
027400     EXIT.
027500
027600 100-MAINLINE.
027700     MOVE "100-MAINLINE" TO PARA-NAME.
027800     ADD +1 TO CASE-N.
027900     PERFORM 200-SCORE-CASE-RTN THRU 200-EXIT.
028000     MOVE ABS-ERROR OF WS-NEW-ENTRY TO WS-ABS-ERR (CASE-N).
028100     PERFORM 250-ACCUM-STATS-RTN THRU 250-EXIT.
028200     PERFORM 260-PRINT-DETAIL-RTN THRU 260-EXIT.
028300     PERFORM 500-INSERT-WORST5-RTN THRU 500-EXIT.
028400     READ TRIP-CASES
028500         AT END MOVE "10" TO IFCODE
028600     END-READ.
028700 100-EXIT.
028800     EXIT.
028900
029000 200-SCORE-CASE-RTN.
029100     MOVE "200-SCORE-CASE-RTN" TO PARA-NAME.
029200     MOVE CASE-ID OF TRIP-CASE-REC   TO CASE-ID OF WS-NEW-ENTRY.
029300     MOVE TRIP-DAYS OF TRIP-CASE-REC TO TRIP-DAYS OF WS-NEW-ENTRY.
029400     MOVE MILES OF TRIP-CASE-REC     TO MILES OF WS-NEW-ENTRY.
029500     MOVE RECEIPTS OF TRIP-CASE-REC  TO RECEIPTS OF WS-NEW-ENTRY.
029600     MOVE EXPECTED OF TRIP-CASE-REC  TO EXPECTED OF WS-NEW-ENTRY.
029700
029800     IF TRIP-DAYS OF TRIP-CASE-REC = 0
029900         MOVE ZERO TO MILES-PER-DAY OF WS-NEW-ENTRY
030000         MOVE ZERO TO RECEIPTS-PER-DAY OF WS-NEW-ENTRY
030100     ELSE
030200         COMPUTE MILES-PER-DAY OF WS-NEW-ENTRY ROUNDED =
030300             MILES OF TRIP-CASE-REC / TRIP-DAYS OF TRIP-CASE-REC
030400         COMPUTE RECEIPTS-PER-DAY OF WS-NEW-ENTRY ROUNDED =
030500             RECEIPTS OF TRIP-CASE-REC / TRIP-DAYS OF TRIP-CASE-REC.
030600
030700     MOVE "CR" TO RULE-SET-CD.
030800     MOVE TRIP-DAYS OF TRIP-CASE-REC TO TRIP-DAYS-L.
030900     MOVE MILES OF TRIP-CASE-REC     TO MILES-L.
031000     MOVE RECEIPTS OF TRIP-CASE-REC  TO RECEIPTS-L.
031100     MOVE ZERO                       TO TRP-RETURN-CD.
031200     CALL "TRPRULE" USING TRP-CALC-REC, TRP-RETURN-CD.
031300
031400     IF TRP-RETURN-CD NOT EQUAL TO ZERO
031500         MOVE "** NON-ZERO RETURN-CODE FROM TRPRULE"
031600             TO ABEND-REASON
031700         MOVE CASE-ID OF TRIP-CASE-REC TO ACTUAL-VAL
031800         GO TO 1000-ABEND-RTN.
031900
032000     MOVE PREDICTED-AMT-L TO CALCULATED OF WS-NEW-ENTRY.
032100     COMPUTE WS-ABS-ERROR =
032200         PREDICTED-AMT-L - EXPECTED OF TRIP-CASE-REC.
032300     IF WS-ABS-ERROR < 0
032400         MOVE "U" TO DIRECTION OF WS-NEW-ENTRY
032500         ADD +1 TO UNDER-COUNT
032600         MULTIPLY WS-ABS-ERROR BY -1 GIVING WS-ABS-ERROR
032700     ELSE
032800         MOVE "O" TO DIRECTION OF WS-NEW-ENTRY
032900         ADD +1 TO OVER-COUNT.
033000     MOVE WS-ABS-ERROR TO ABS-ERROR OF WS-NEW-ENTRY.
033100
033200     IF EXPECTED OF TRIP-CASE-REC = 0
033300         MOVE ZERO TO PCT-ERROR OF WS-NEW-ENTRY
033400     ELSE
033500         COMPUTE PCT-ERROR OF WS-NEW-ENTRY ROUNDED =
033600             ((PREDICTED-AMT-L - EXPECTED OF TRIP-CASE-REC) /
033700              EXPECTED OF TRIP-CASE-REC) * 100.
033800
033900     IF TRP-TRACE-ON
034000         DISPLAY "TRPMETRC TRACE-" WS-NEW-ENTRY-RAW.
034100 200-EXIT.
034200     EXIT.
034300
034400 250-ACCUM-STATS-RTN.
034500     MOVE "250-ACCUM-STATS-RTN" TO PARA-NAME.
034600     IF ABS-ERROR OF WS-NEW-ENTRY > MAX-ABS-ERROR
034700         MOVE ABS-ERROR OF WS-NEW-ENTRY TO MAX-ABS-ERROR.
034800
034900     IF ABS-ERROR OF WS-NEW-ENTRY = 0
035000         ADD +1 TO EXACT-MATCH-COUNT.
035100     IF ABS-ERROR OF WS-NEW-ENTRY <= 1
035200         ADD +1 TO CLOSE-1-COUNT.
035300
035400     MOVE PCT-ERROR OF WS-NEW-ENTRY TO W-NEW-ABSPCT.
035500     IF W-NEW-ABSPCT < 0
035600         MULTIPLY W-NEW-ABSPCT BY -1 GIVING W-NEW-ABSPCT.
035700     IF W-NEW-ABSPCT <= 5
035800         ADD +1 TO CLOSE-5-COUNT.
035900     IF W-NEW-ABSPCT <= 10
036000         ADD +1 TO CLOSE-10-COUNT.
036100
036200     ADD W-NEW-ABSPCT TO SUM-ABS-PCT-ERROR.
036300     COMPUTE SUM-SIGNED-DIFF = SUM-SIGNED-DIFF +
036400         (CALCULATED OF WS-NEW-ENTRY - EXPECTED OF WS-NEW-ENTRY).
036500 250-EXIT.
036600     EXIT.
036700
036800 260-PRINT-DETAIL-RTN.
036900     MOVE "260-PRINT-DETAIL-RTN" TO PARA-NAME.
037000     MOVE SPACES TO WS-DTL-LINE.
037100     MOVE CASE-ID OF WS-NEW-ENTRY    TO DTL-CASE-ID.
037200     MOVE TRIP-DAYS OF WS-NEW-ENTRY  TO DTL-DAYS.
037300     MOVE MILES OF WS-NEW-ENTRY      TO DTL-MILES.
037400     MOVE RECEIPTS OF WS-NEW-ENTRY   TO DTL-RECEIPTS.
037500     MOVE EXPECTED OF WS-NEW-ENTRY   TO DTL-EXPECTED.
037600     MOVE CALCULATED OF WS-NEW-ENTRY TO DTL-CALCULATED.
037700     MOVE ABS-ERROR OF WS-NEW-ENTRY  TO DTL-ABS-ERROR.
037800     MOVE PCT-ERROR OF WS-NEW-ENTRY  TO DTL-PCT-ERROR.
037900     MOVE DIRECTION OF WS-NEW-ENTRY  TO DTL-DIRECTION.
038000     WRITE METR-LINE FROM WS-DTL-LINE AFTER ADVANCING 1 LINE.
038100 260-EXIT.
038200     EXIT.
038300
038400 500-INSERT-WORST5-RTN.
038500     MOVE "500-INSERT-WORST5-RTN" TO PARA-NAME.
038600     MOVE W-NEW-ABSPCT TO W5-ABSPCT (1).
038700     IF WS-WORST5-COUNT < 5
038800         ADD +1 TO WS-WORST5-COUNT
038900         MOVE WS-NEW-ENTRY TO WS-WORST5-ENTRY (WS-WORST5-COUNT)
039000         MOVE W-NEW-ABSPCT TO W5-ABSPCT (WS-WORST5-COUNT)
039100         SET F-IDX TO WS-WORST5-COUNT
039200         PERFORM 520-BUBBLE-UP-RTN THRU 520-EXIT
039300     ELSE
039400     IF W-NEW-ABSPCT > W5-ABSPCT (5)
039500         MOVE WS-NEW-ENTRY TO WS-WORST5-ENTRY (5)
039600         MOVE W-NEW-ABSPCT TO W5-ABSPCT (5)
039700         SET F-IDX TO 5
039800         PERFORM 520-BUBBLE-UP-RTN THRU 520-EXIT.
039900 500-EXIT.
040000     EXIT.
040100
040200 520-BUBBLE-UP-RTN.
040300     MOVE "520-BUBBLE-UP-RTN" TO PARA-NAME.
040400     MOVE "Y" TO BUBBLE-SW.
040500     PERFORM 530-SWAP-STEP-RTN THRU 530-EXIT
040600             UNTIL BUBBLE-DONE.
040700 520-EXIT.
040800     EXIT.
040900
041000 530-SWAP-STEP-RTN.
041100     MOVE "530-SWAP-STEP-RTN" TO PARA-NAME.
041200     IF F-IDX = 1
041300         MOVE "N" TO BUBBLE-SW
041400     ELSE
041500     IF W5-ABSPCT (F-IDX) > W5-ABSPCT (F-IDX - 1)
041600         PERFORM 540-SWAP-ENTRIES-RTN THRU 540-EXIT
041700         SET F-IDX DOWN BY 1
041800     ELSE
041900         MOVE "N" TO BUBBLE-SW.
042000 530-EXIT.
042100     EXIT.
042200
042300 540-SWAP-ENTRIES-RTN.
042400     MOVE "540-SWAP-ENTRIES-RTN" TO PARA-NAME.
042500     MOVE WS-WORST5-ENTRY (F-IDX)     TO WS-SWAP-TEMP.
042600     MOVE WS-WORST5-ENTRY (F-IDX - 1) TO WS-WORST5-ENTRY (F-IDX).
042700     MOVE WS-SWAP-TEMP                TO WS-WORST5-ENTRY (F-IDX - 1).
042800     MOVE W5-ABSPCT (F-IDX)           TO WS-SWAP-ABSPCT.
042900     MOVE W5-ABSPCT (F-IDX - 1)       TO W5-ABSPCT (F-IDX).
043000     MOVE WS-SWAP-ABSPCT              TO W5-ABSPCT (F-IDX - 1).
043100 540-EXIT.
043200     EXIT.
043300
043400 800-COMPUTE-MEDIAN-RTN.
043500     MOVE "800-COMPUTE-MEDIAN-RTN" TO PARA-NAME.
043600     IF CASE-N = 0
043700         MOVE ZERO TO MEDIAN-ABS-ERROR
043800         GO TO 800-EXIT.
043900     IF CASE-N > 1
044000         PERFORM 810-SORT-OUTER-RTN THRU 810-EXIT
044100                 VARYING SORT-I FROM 1 BY 1 UNTIL SORT-I > CASE-N - 1.
044200
044300     DIVIDE CASE-N BY 2 GIVING MIN-IDX REMAINDER SORT-J.
044400     IF SORT-J = 1
044500         ADD +1 TO MIN-IDX
044600         MOVE WS-ABS-ERR (MIN-IDX) TO MEDIAN-ABS-ERROR
044700     ELSE
044800         COMPUTE MEDIAN-ABS-ERROR ROUNDED =
044900             (WS-ABS-ERR (MIN-IDX) + WS-ABS-ERR (MIN-IDX + 1)) / 2.
045000 800-EXIT.
045100     EXIT.
045200
045300 810-SORT-OUTER-RTN.
045400     MOVE "810-SORT-OUTER-RTN" TO PARA-NAME.
045500     MOVE SORT-I TO MIN-IDX.
045600     COMPUTE SORT-J-START = SORT-I + 1.
045700     PERFORM 815-FIND-MIN-RTN THRU 815-EXIT
045800             VARYING SORT-J FROM SORT-J-START BY 1
045900             UNTIL SORT-J > CASE-N.
046000     IF MIN-IDX NOT EQUAL TO SORT-I
046100         MOVE WS-ABS-ERR (SORT-I)  TO WS-SWAP-VAL
046200         MOVE WS-ABS-ERR (MIN-IDX) TO WS-ABS-ERR (SORT-I)
046300         MOVE WS-SWAP-VAL          TO WS-ABS-ERR (MIN-IDX).
046400 810-EXIT.
046500     EXIT.
046600
046700 815-FIND-MIN-RTN.
046800     MOVE "815-FIND-MIN-RTN" TO PARA-NAME.
046900     IF WS-ABS-ERR (SORT-J) < WS-ABS-ERR (MIN-IDX)
047000         MOVE SORT-J TO MIN-IDX.
047100 815-EXIT.
047200     EXIT.
047300
047400 850-PRINT-REPORT-RTN.
047500     MOVE "850-PRINT-REPORT-RTN" TO PARA-NAME.
047600     WRITE METR-LINE FROM WS-HDR1-LINE AFTER ADVANCING TOP-OF-FORM.
047700
047800     MOVE ZERO TO MEAN-ABS-ERROR.
047900     PERFORM 855-SUM-ABS-ERR-RTN THRU 855-EXIT
048000             VARYING SORT-I FROM 1 BY 1 UNTIL SORT-I > CASE-N.
048100     COMPUTE MEAN-ABS-ERROR ROUNDED = WS-SWAP-VAL / CASE-N.
048200
048300     COMPUTE MEAN-PCT-ERROR ROUNDED = SUM-ABS-PCT-ERROR / CASE-N.
048400     COMPUTE OVERALL-BIAS ROUNDED = SUM-SIGNED-DIFF / CASE-N.
048500
048600     COMPUTE EXACT-MATCH-PCT ROUNDED =
048700         (EXACT-MATCH-COUNT / CASE-N) * 100.
048800     COMPUTE CLOSE-1-PCT ROUNDED = (CLOSE-1-COUNT / CASE-N) * 100.
048900     COMPUTE CLOSE-5-PCT ROUNDED = (CLOSE-5-COUNT / CASE-N) * 100.
049000     COMPUTE CLOSE-10-PCT ROUNDED = (CLOSE-10-COUNT / CASE-N) * 100.
049100     COMPUTE OVER-PCT ROUNDED = (OVER-COUNT / CASE-N) * 100.
049200     COMPUTE UNDER-PCT ROUNDED = (UNDER-COUNT / CASE-N) * 100.
049300
049400     MOVE SPACES TO WS-STATCNT-LINE.
049500     MOVE "  N................." TO STATCNT-LABEL.
049600     MOVE CASE-N TO STATCNT-VALUE.
049700     WRITE METR-LINE FROM WS-STATCNT-LINE AFTER ADVANCING 2 LINES.
049800     MOVE SPACES TO WS-STATAMT-LINE.
049900     MOVE "  MEAN-ABS-ERROR....." TO STATAMT-LABEL.
050000     MOVE MEAN-ABS-ERROR TO STATAMT-VALUE.
050100     WRITE METR-LINE FROM WS-STATAMT-LINE AFTER ADVANCING 1 LINE.
050200     MOVE SPACES TO WS-STATAMT-LINE.
050300     MOVE "  MEDIAN-ABS-ERROR..." TO STATAMT-LABEL.
050400     MOVE MEDIAN-ABS-ERROR TO STATAMT-VALUE.
050500     WRITE METR-LINE FROM WS-STATAMT-LINE AFTER ADVANCING 1 LINE.
050600     MOVE SPACES TO WS-STATAMT-LINE.
050700     MOVE "  MAX-ABS-ERROR......" TO STATAMT-LABEL.
050800     MOVE MAX-ABS-ERROR TO STATAMT-VALUE.
050900     WRITE METR-LINE FROM WS-STATAMT-LINE AFTER ADVANCING 1 LINE.
051000     MOVE SPACES TO WS-STATAMT-LINE.
051100     MOVE "  MEAN-PCT-ERROR....." TO STATAMT-LABEL.
051200     MOVE MEAN-PCT-ERROR TO STATAMT-VALUE.
051300     WRITE METR-LINE FROM WS-STATAMT-LINE AFTER ADVANCING 1 LINE.
051400     MOVE SPACES TO WS-STATAMT-LINE.
051500     MOVE "  OVERALL-BIAS......." TO STATAMT-LABEL.
051600     MOVE OVERALL-BIAS TO STATAMT-VALUE.
051700     WRITE METR-LINE FROM WS-STATAMT-LINE AFTER ADVANCING 1 LINE.
051800     MOVE SPACES TO WS-CLOSE-LINE.
051900     MOVE EXACT-MATCH-COUNT TO CLOSE-EXACT-CNT.
052000     MOVE EXACT-MATCH-PCT TO CLOSE-EXACT-PCT.
052100     MOVE CLOSE-1-COUNT TO CLOSE-1-CNT-O.
052200     MOVE CLOSE-1-PCT TO CLOSE-1-PCT-O.
052300     MOVE CLOSE-5-COUNT TO CLOSE-5-CNT-O.
052400     MOVE CLOSE-5-PCT TO CLOSE-5-PCT-O.
052500     MOVE CLOSE-10-COUNT TO CLOSE-10-CNT-O.
052600     MOVE CLOSE-10-PCT TO CLOSE-10-PCT-O.
052700     WRITE METR-LINE FROM WS-CLOSE-LINE AFTER ADVANCING 1 LINE.
052800     MOVE SPACES TO WS-OVRUND-LINE.
052900     MOVE OVER-COUNT TO OVRUND-OVER-CNT.
053000     MOVE OVER-PCT TO OVRUND-OVER-PCT.
053100     MOVE UNDER-COUNT TO OVRUND-UNDER-CNT.
053200     MOVE UNDER-PCT TO OVRUND-UNDER-PCT.
053300     WRITE METR-LINE FROM WS-OVRUND-LINE AFTER ADVANCING 1 LINE.
053400
053500     MOVE SPACES TO WS-TXT-LINE.
053600     MOVE "WORST 5 CASES BY ABSOLUTE PERCENT ERROR:"
053700         TO FILLER OF WS-TXT-LINE.
053800     WRITE METR-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
053900     PERFORM 860-PRINT-WORST5-RTN THRU 860-EXIT
054000             VARYING F-IDX FROM 1 BY 1 UNTIL F-IDX > WS-WORST5-COUNT.
054100 850-EXIT.
054200     EXIT.
054300
054400 855-SUM-ABS-ERR-RTN.
054500     MOVE "855-SUM-ABS-ERR-RTN" TO PARA-NAME.
054600     IF SORT-I = 1
054700         MOVE WS-ABS-ERR (1) TO WS-SWAP-VAL
054800     ELSE
054900         ADD WS-ABS-ERR (SORT-I) TO WS-SWAP-VAL.
055000 855-EXIT.
055100     EXIT.
055200
055300 860-PRINT-WORST5-RTN.
055400     MOVE "860-PRINT-WORST5-RTN" TO PARA-NAME.
055500     MOVE SPACES TO WS-DTL-LINE.
055600     MOVE CASE-ID OF WS-WORST5-ENTRY (F-IDX)   TO DTL-CASE-ID.
055700     MOVE TRIP-DAYS OF WS-WORST5-ENTRY (F-IDX) TO DTL-DAYS.
055800     MOVE MILES OF WS-WORST5-ENTRY (F-IDX)     TO DTL-MILES.
055900     MOVE RECEIPTS OF WS-WORST5-ENTRY (F-IDX)  TO DTL-RECEIPTS.
056000     MOVE EXPECTED OF WS-WORST5-ENTRY (F-IDX)  TO DTL-EXPECTED.
056100     MOVE CALCULATED OF WS-WORST5-ENTRY (F-IDX) TO DTL-CALCULATED.
056200     MOVE ABS-ERROR OF WS-WORST5-ENTRY (F-IDX) TO DTL-ABS-ERROR.
056300     MOVE PCT-ERROR OF WS-WORST5-ENTRY (F-IDX) TO DTL-PCT-ERROR.
056400     MOVE DIRECTION OF WS-WORST5-ENTRY (F-IDX) TO DTL-DIRECTION.
056500     WRITE METR-LINE FROM WS-DTL-LINE AFTER ADVANCING 1 LINE.
056600 860-EXIT.
056700     EXIT.
056800
056900 700-CLOSE-FILES.
057000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
057100     CLOSE TRIP-CASES, METRICS-REPORT.
057200 700-EXIT.
057300     EXIT.
057400
057500 900-CLEANUP.
057600     MOVE "900-CLEANUP" TO PARA-NAME.
057700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057800     DISPLAY "******** NORMAL END OF JOB TRPMETRC ********".
057900 900-EXIT.
058000     EXIT.
058100
058200 1000-ABEND-RTN.
058300     DISPLAY "*** ABNORMAL END OF JOB-TRPMETRC ***" UPON CONSOLE.
058400     DISPLAY ABEND-REASON.
058500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
058600     DIVIDE ZERO-VAL INTO ONE-VAL.
