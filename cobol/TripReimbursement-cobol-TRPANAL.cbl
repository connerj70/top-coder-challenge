000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRPANAL.
000400 AUTHOR. R L HACKBORN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/95.
000700 DATE-COMPILED. 05/22/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                     C H A N G E   L O G
001100*
001200* DATE      BY    TICKET/REQ   DESCRIPTION
001300* --------  ----  -----------  ------------------------------------
001400* 052295    RLH   CR0308       ORIGINAL PROGRAM.  SCANS ALL TRIP
001500*                              CASES, KEEPS THE WORST 50 BY
001600*                              ABSOLUTE ERROR AND CLASSIFIES EACH
001700*                              INTO AN ERROR PATTERN.
001800* 092796    RLH   CR0347       ADDED THE HIGH-RECEIPT-OVERESTIMATE X
001900*                              AND LONG-TRIP-UNDERESTIMATE BUCKET X
002000*                              BREAKDOWNS TO THE REPORT.          X
002100* 062898    TGD   Y2K-0041     YEAR 2000 REVIEW - NO DATE FIELDS   X
002200*                              PROCESSED BY THIS PROGRAM.         X
002300*                              SIGNED OFF Y2K COMPLIANT.          X
002400* 081502    TGD   CR0412       ADDED UPSI-0 TRACE SWITCH TO DUMP   X
002500*                              THE RAW WORST-ENTRY BYTES ON       X
002600*                              REQUEST.                           X
002700* 040103    MM    CR0455       WORST-50 TABLE REBUILT WITH THE     X
002800*                              SHARED ERRTBL COPY MEMBER, SAME AS X
002900*                              THE METRICS PROGRAM USES.          X
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS TRP-TRACE-ON
003900            OFF STATUS IS TRP-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRIP-CASES
004300     ASSIGN TO UT-S-TRPCASE
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS IFCODE.
004600
004700     SELECT ANALYSIS-REPORT
004800     ASSIGN TO UT-S-ANALRPT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TRIP-CASES
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 40 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS TRIP-CASE-IN-REC.
005900 01  TRIP-CASE-IN-REC  PIC X(40).
006000
006100 FD  ANALYSIS-REPORT
006200     RECORDING MODE IS F
006300     LABEL RECORDS OMITTED
006400     RECORD CONTAINS 132 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS ANAL-LINE.
006700 01  ANAL-LINE  PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000 01  FILE-STATUS-CODES.
007100     05  IFCODE                  PIC X(2).
007200         88  CODE-READ           VALUE SPACES.
007300         88  NO-MORE-DATA        VALUE "10".
007400     05  FILLER                  PIC X(4).
007500
007600 COPY TRIPCASE.
007700
007800****** ONE STAGING ENTRY FOR THE CASE CURRENTLY BEING SCORED.
007900 01  WS-NEW-ENTRY.
008000     COPY ERRTBL.
008100
008200 01  WS-NEW-ENTRY-RAW REDEFINES WS-NEW-ENTRY  PIC X(70).
008300
008400****** THE WORST-50 TABLE, KEPT SORTED DESCENDING BY ABS-ERROR -
008500****** A NEW ENTRY IS BUBBLED UP ONE SWAP AT A TIME UNTIL IT
008600****** SETTLES INTO ITS CORRECT RANK, SAME AS ANY OTHER BOUNDED
008700****** TOP-N LIST ON THIS SHOP'S MACHINES.
008800 01  WS-WORST-TABLE.
008900     05  WS-WORST-ENTRY OCCURS 50 TIMES INDEXED BY W-IDX.
009000         COPY ERRTBL.
009100
009200 01  WS-SWAP-TEMP.
009300     COPY ERRTBL.
009400
009500 77  WS-WORST-COUNT              PIC S9(4) COMP VALUE ZERO.
009600 77  BUBBLE-SW                   PIC X(1).
009700     88  BUBBLE-DONE            VALUE "N".
009800     88  BUBBLE-GOING            VALUE "Y".
009900
010000 01  WS-PATTERN-COUNTS.
010100     05  HR-COUNT                PIC S9(4) COMP.
010200     05  LT-COUNT                PIC S9(4) COMP.
010300     05  SD-COUNT                PIC S9(4) COMP.
010400     05  MR-COUNT                PIC S9(4) COMP.
010500     05  HM-COUNT                PIC S9(4) COMP.
010600     05  OT-COUNT                PIC S9(4) COMP.
010700     05  FILLER                  PIC X(4).
010800
010900 01  WS-PATTERN-SUMS.
011000     05  HR-SUM                  PIC S9(7)V9(2) COMP-3.
011100     05  LT-SUM                  PIC S9(7)V9(2) COMP-3.
011200     05  SD-SUM                  PIC S9(7)V9(2) COMP-3.
011300     05  MR-SUM                  PIC S9(7)V9(2) COMP-3.
011400     05  HM-SUM                  PIC S9(7)V9(2) COMP-3.
011500     05  OT-SUM                  PIC S9(7)V9(2) COMP-3.
011600     05  FILLER                  PIC X(4).
011700
011800 77  WS-WORST-ERR-SUM            PIC S9(7)V9(2) COMP-3 VALUE ZERO.
011900 77  WS-WORST-AVG-ERROR          PIC S9(5)V9(2) COMP-3.
012000
012100 01  WS-HR-BUCKETS.
012200     05  HR-BKT-1800              PIC S9(4) COMP.
012300     05  HR-BKT-2000              PIC S9(4) COMP.
012400     05  HR-BKT-2200              PIC S9(4) COMP.
012500     05  HR-BKT-2500              PIC S9(4) COMP.
012600     05  FILLER                  PIC X(4).
012700
012800****** BUCKET ERROR SUMS, PAIRED ONE-FOR-ONE WITH WS-HR-BUCKETS, SO
012900****** EACH BUCKET CAN SHOW ITS OWN AVERAGE ABS-ERROR.
013000 01  WS-HR-BUCKET-SUMS.
013100     05  HR-BKT-1800-SUM          PIC S9(7)V9(2) COMP-3.
013200     05  HR-BKT-2000-SUM          PIC S9(7)V9(2) COMP-3.
013300     05  HR-BKT-2200-SUM          PIC S9(7)V9(2) COMP-3.
013400     05  HR-BKT-2500-SUM          PIC S9(7)V9(2) COMP-3.
013500     05  FILLER                   PIC X(4).
013600
013700****** LT BUCKETS ARE KEYED BY FLOOR(DAYS/2)*2, COVERING A TRIP OF
013800****** 8 THRU 26 DAYS IN WIDTH-2 STEPS - NORMAL RANGE FOR THIS FILE.
013900 01  WS-LT-BUCKET-TABLE.
014000     05  LT-BUCKET OCCURS 10 TIMES INDEXED BY LT-BKT-IDX.
014100         10  LT-BKT-LOW          PIC 9(3).
014200         10  LT-BKT-COUNT        PIC S9(4) COMP.
014300         10  FILLER              PIC X(1).
014400
014500****** RAW-BYTES VIEW OF THE BUCKET TABLE - UPSI-0 TRACE SWITCH DUMPS
014600****** THIS INSTEAD OF THE BROKEN-OUT FIELDS WHEN CR0412 TRACING IS ON.
014700 01  WS-LT-BUCKET-RAW REDEFINES WS-LT-BUCKET-TABLE PIC X(60).
014800
014900****** ONE STAGING ENTRY FOR THE CURRENT EXAMPLE CASE BEING PRINTED ON
015000****** A DRILL-DOWN SECTION - WIDE ENOUGH FOR EVERY FIELD ANY SECTION
015100****** NEEDS, EVEN THOUGH A GIVEN SECTION ONLY PRINTS SOME OF THEM.
015200 01  WS-EX-ENTRY-1.
015300     05  EX-CASE-ID-1            PIC 9(4).
015400     05  EX-DAYS-1               PIC 9(3).
015500     05  EX-MILES-1              PIC 9(5)V9(1).
015600     05  EX-RECEIPTS-1           PIC 9(5)V9(2).
015700     05  EX-EXPECTED-1           PIC 9(5)V9(2).
015800     05  EX-CALCULATED-1         PIC S9(5)V9(2).
015900     05  EX-ABS-ERROR-1          PIC 9(5)V9(2).
016000     05  EX-RPD-1                PIC 9(5)V9(2).
016100     05  EX-DIRECTION-1          PIC X(1).
016200     05  FILLER                  PIC X(3).
016300
016400****** ALTERNATE VIEW OF THE STAGING ENTRY AS PACKED-DECIMAL HALVES -
016500****** LEFT FOR THE SAME REASON PATSRCH KEPT ONE ON ITS SCRATCH AREA.
016600 01  WS-EX-ENTRY-1-PACKED REDEFINES WS-EX-ENTRY-1.
016700     05  EX-PACKED-LEFT          PIC S9(9) COMP-3.
016800     05  EX-PACKED-RIGHT         PIC S9(9) COMP-3.
016900     05  FILLER                  PIC X(42).
017000
017100 77  WS-EX-COUNT                 PIC S9(4) COMP.
017200 77  WS-EX-COUNT-SD              PIC S9(4) COMP.
017300 77  WS-EX-COUNT-MR              PIC S9(4) COMP.
017400 77  WS-EX-COUNT-HM              PIC S9(4) COMP.
017500 77  WS-LT-BKT-WORK              PIC S9(5) COMP.
017600
017700 01  WS-HDR1-LINE.
017800     05  FILLER  PIC X(132) VALUE
017900         "TRIP REIMBURSEMENT ERROR ANALYSIS - WORST 50 CASES (RULE
018000-        " SET C-R)".
018100
018200 01  WS-TXT-LINE.
018300     05  FILLER  PIC X(132).
018400
018500****** A LABEL AND A PLAIN COUNT, ONE LINE - RECORDS SCANNED, WORST
018600****** TABLE SIZE, LT BUCKET HEADERS AND THE LIKE.
018700 01  WS-LBLCNT-LINE.
018800     05  FILLER                  PIC X(2).
018900     05  LBLCNT-LABEL            PIC X(40).
019000     05  LBLCNT-VALUE            PIC Z(8)9.
019100     05  FILLER                  PIC X(81).
019200
019300****** A LABEL AND ONE SIGNED AMOUNT - AVERAGE/WORST ABS-ERROR FIGURES.
019400 01  WS-LBLAMT-LINE.
019500     05  FILLER                  PIC X(2).
019600     05  LBLAMT-LABEL            PIC X(40).
019700     05  LBLAMT-VALUE            PIC -Z(4)9.99.
019800     05  FILLER                  PIC X(81).
019900
020000****** PATTERN COUNT PLUS ITS AVERAGE ABS-ERROR, ONE LINE - REUSED FOR
020100****** HR/LT/SD/MR/HM/OT AT THE SUMMARY LEVEL AND AGAIN AT THE HEAD OF
020200****** EACH DRILL-DOWN SECTION.
020300 01  WS-CNTAMT-LINE.
020400     05  FILLER                  PIC X(2).
020500     05  CNTAMT-LABEL1           PIC X(12).
020600     05  CNTAMT-COUNT            PIC ZZZZ9.
020700     05  FILLER                  PIC X(15) VALUE " AVG-ABS-ERROR=".
020800     05  CNTAMT-AMOUNT           PIC -Z(4)9.99.
020900     05  FILLER                  PIC X(89).
021000
021100****** THE FOUR HR RECEIPT-RANGE BUCKET COUNTS, ALL ON ONE LINE.
021200 01  WS-BKT4-LINE.
021300     05  FILLER                  PIC X(2).
021400     05  FILLER                  PIC X(12) VALUE "HR BUCKETS ".
021500     05  BKT4-V1                 PIC ZZZ9.
021600     05  FILLER                  PIC X(1) VALUE SPACE.
021700     05  BKT4-V2                 PIC ZZZ9.
021800     05  FILLER                  PIC X(1) VALUE SPACE.
021900     05  BKT4-V3                 PIC ZZZ9.
022000     05  FILLER                  PIC X(1) VALUE SPACE.
022100     05  BKT4-V4                 PIC ZZZ9.
022200     05  FILLER                  PIC X(99).
022300
022400****** ONE LT DURATION-BUCKET LINE - LOW AND HIGH DAY OF THE N-N+1
022500****** RANGE PLUS THE BUCKET'S CASE COUNT.
022600 01  WS-LTBKT-LINE.
022700     05  FILLER                  PIC X(2).
022800     05  FILLER                  PIC X(11) VALUE "LT BUCKET ".
022900     05  LTBKT-LOW               PIC ZZ9.
023000     05  FILLER                  PIC X(1) VALUE "-".
023100     05  LTBKT-HIGH              PIC ZZ9.
023200     05  FILLER                  PIC X(12) VALUE " DAYS COUNT=".
023300     05  LTBKT-COUNT             PIC ZZZZ9.
023400     05  FILLER                  PIC X(95).
023500
023600****** HR EXAMPLE CASE LINE - SEVEN FIELDS, NO RPD OR DIRECTION.
023700 01  WS-EX-LINE-A.
023800     05  FILLER                  PIC X(2).
023900     05  FILLER                  PIC X(2) VALUE "HR".
024000     05  FILLER                  PIC X(14) VALUE " EXAMPLE CASE=".
024100     05  EXA-CASE                PIC Z(3)9.
024200     05  FILLER                  PIC X(6) VALUE " DAYS=".
024300     05  EXA-DAYS                PIC ZZ9.
024400     05  FILLER                  PIC X(7) VALUE " MILES=".
024500     05  EXA-MILES               PIC ZZZZ9.9.
024600     05  FILLER                  PIC X(10) VALUE " RECEIPTS=".
024700     05  EXA-RECEIPTS            PIC ZZZZ9.99.
024800     05  FILLER                  PIC X(10) VALUE " EXPECTED=".
024900     05  EXA-EXPECTED            PIC ZZZZ9.99.
025000     05  FILLER                  PIC X(12) VALUE " CALCULATED=".
025100     05  EXA-CALCULATED          PIC -ZZZZ9.99.
025200     05  FILLER                  PIC X(7) VALUE " ERROR=".
025300     05  EXA-ERROR               PIC ZZZZ9.99.
025400     05  FILLER                  PIC X(15).
025500
025600****** LT EXAMPLE CASE LINE - SAME SEVEN FIELDS PLUS RECEIPTS-PER-DAY.
025700 01  WS-EX-LINE-B.
025800     05  FILLER                  PIC X(2).
025900     05  FILLER                  PIC X(2) VALUE "LT".
026000     05  FILLER                  PIC X(14) VALUE " EXAMPLE CASE=".
026100     05  EXB-CASE                PIC Z(3)9.
026200     05  FILLER                  PIC X(6) VALUE " DAYS=".
026300     05  EXB-DAYS                PIC ZZ9.
026400     05  FILLER                  PIC X(7) VALUE " MILES=".
026500     05  EXB-MILES               PIC ZZZZ9.9.
026600     05  FILLER                  PIC X(10) VALUE " RECEIPTS=".
026700     05  EXB-RECEIPTS            PIC ZZZZ9.99.
026800     05  FILLER                  PIC X(10) VALUE " EXPECTED=".
026900     05  EXB-EXPECTED            PIC ZZZZ9.99.
027000     05  FILLER                  PIC X(12) VALUE " CALCULATED=".
027100     05  EXB-CALCULATED          PIC -ZZZZ9.99.
027200     05  FILLER                  PIC X(7) VALUE " ERROR=".
027300     05  EXB-ERROR               PIC ZZZZ9.99.
027400     05  FILLER                  PIC X(5) VALUE " RPD=".
027500     05  EXB-RPD                 PIC ZZZZ9.99.
027600     05  FILLER                  PIC X(2).
027700
027800****** SD/MR/HM EXAMPLE CASE LINE - SAME SEVEN FIELDS PLUS DIRECTION -
027900****** ONE SHARED RECORD, THE CALLING PARAGRAPH MOVES ITS OWN TAG IN.
028000 01  WS-EX-LINE-C.
028100     05  FILLER                  PIC X(2).
028200     05  EXC-TAG                 PIC X(2).
028300     05  FILLER                  PIC X(14) VALUE " EXAMPLE CASE=".
028400     05  EXC-CASE                PIC Z(3)9.
028500     05  FILLER                  PIC X(6) VALUE " DAYS=".
028600     05  EXC-DAYS                PIC ZZ9.
028700     05  FILLER                  PIC X(7) VALUE " MILES=".
028800     05  EXC-MILES               PIC ZZZZ9.9.
028900     05  FILLER                  PIC X(10) VALUE " RECEIPTS=".
029000     05  EXC-RECEIPTS            PIC ZZZZ9.99.
029100     05  FILLER                  PIC X(10) VALUE " EXPECTED=".
029200     05  EXC-EXPECTED            PIC ZZZZ9.99.
029300     05  FILLER                  PIC X(12) VALUE " CALCULATED=".
029400     05  EXC-CALCULATED          PIC -ZZZZ9.99.
029500     05  FILLER                  PIC X(7) VALUE " ERROR=".
029600     05  EXC-ERROR               PIC ZZZZ9.99.
029700     05  FILLER                  PIC X(5) VALUE " DIR=".
029800     05  EXC-DIR                 PIC X(1).
029900     05  FILLER                  PIC X(9).
030000
030100****** THE FIVE KEY-FINDINGS LINES - ONE RECORD APIECE, THE SHOP'S
030200****** USUAL STYLE OF A SEPARATE 01-LEVEL PER DISTINCT PRINT LINE.
030300 01  WS-FIND1-LINE.
030400     05  FILLER                  PIC X(2).
030500     05  FILLER                  PIC X(3) VALUE "1. ".
030600     05  FIND1-CNT               PIC ZZZZ9.
030700     05  FILLER                  PIC X(47) VALUE
030800         " OF THE WORST 50 ARE HIGH-RECEIPT OVERESTIMATES".
030900     05  FILLER                  PIC X(75).
031000
031100 01  WS-FIND2-LINE.
031200     05  FILLER                  PIC X(2).
031300     05  FILLER                  PIC X(3) VALUE "2. ".
031400     05  FIND2-CNT               PIC ZZZZ9.
031500     05  FILLER                  PIC X(29) VALUE
031600         " ARE LONG-TRIP UNDERESTIMATES".
031700     05  FILLER                  PIC X(93).
031800
031900 01  WS-FIND3-LINE.
032000     05  FILLER                  PIC X(2).
032100     05  FILLER                  PIC X(3) VALUE "3. ".
032200     05  FIND3-CNT               PIC ZZZZ9.
032300     05  FILLER                  PIC X(29) VALUE
032400         " ARE SINGLE-DAY EXTREME CASES".
032500     05  FILLER                  PIC X(93).
032600
032700 01  WS-FIND4-LINE.
032800     05  FILLER                  PIC X(2).
032900     05  FILLER                  PIC X(3) VALUE "4. ".
033000     05  FIND4-CNT               PIC ZZZZ9.
033100     05  FILLER                  PIC X(32) VALUE
033200         " ARE MODERATE-RECEIPT LONG TRIPS".
033300     05  FILLER                  PIC X(90).
033400
033500 01  WS-FIND5-LINE.
033600     05  FILLER                  PIC X(2).
033700     05  FILLER                  PIC X(3) VALUE "5. ".
033800     05  FIND5-HM-CNT            PIC ZZZZ9.
033900     05  FILLER                  PIC X(25) VALUE
034000         " ARE HIGH-MILEAGE CASES, ".
034100     05  FIND5-OT-CNT            PIC ZZZZ9.
034200     05  FILLER                  PIC X(31) VALUE
034300         " FALL OUTSIDE ANY KNOWN PATTERN".
034400     05  FILLER                  PIC X(61).
034500
034600 COPY TRPCALCL.
034700
034800 77  WS-CALCULATED               PIC S9(5)V9(2).
034900 77  WS-ABS-ERROR                PIC S9(5)V9(2) COMP-3.
035000 77  WS-PCT-ERROR                PIC S9(4)V9(2) COMP-3.
035100
035200 COPY ABENDREC.
035300
035400 77  ZERO-VAL                    PIC S9(1) COMP-3 VALUE ZERO.
035500 77  ONE-VAL                     PIC S9(1) COMP-3 VALUE +1.
035600
035700 77  RECORDS-READ                PIC S9(9) COMP.
035800
035900 PROCEDURE DIVISION.
036000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036100     PERFORM 100-MAINLINE THRU 100-EXIT
036200             UNTIL NO-MORE-DATA.
036300     PERFORM 600-CLASSIFY-PATTERNS-RTN THRU 600-EXIT
036400             VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > WS-WORST-COUNT.
036500     PERFORM 700-PRINT-REPORT-RTN THRU 700-EXIT.
036600     PERFORM 900-CLEANUP THRU 900-EXIT.
036700     MOVE ZERO TO RETURN-CODE.
036800     GOBACK.
036900
037000 000-HOUSEKEEPING.
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037200     OPEN INPUT TRIP-CASES.
037300     OPEN OUTPUT ANALYSIS-REPORT.
037400     MOVE ZERO TO RECORDS-READ.
037500     MOVE ZERO TO WS-WORST-COUNT.
037600     MOVE ZERO TO WS-WORST-ERR-SUM.
037700     PERFORM 050-INIT-LT-BUCKETS-RTN THRU 050-EXIT
037800             VARYING LT-BKT-IDX FROM 1 BY 1 UNTIL LT-BKT-IDX > 10.
037900     READ TRIP-CASES
038000         AT END MOVE "10" TO IFCODE
038100     END-READ.
038200 000-EXIT.
038300     EXIT.
038400
038500 050-INIT-LT-BUCKETS-RTN.
038600     MOVE "050-INIT-LT-BUCKETS-RTN" TO PARA-NAME.
038700     COMPUTE LT-BKT-LOW (LT-BKT-IDX) = 6 + (LT-BKT-IDX * 2).
038800     MOVE ZERO TO LT-BKT-COUNT (LT-BKT-IDX).
038900 050-EXIT.
039000     EXIT.
039100
039200 100-MAINLINE.
039300     MOVE "100-MAINLINE" TO PARA-NAME.
039400     ADD +1 TO RECORDS-READ.
039500     PERFORM 200-SCORE-CASE-RTN THRU 200-EXIT.
039600     PERFORM 500-INSERT-WORST-RTN THRU 500-EXIT.
039700     READ TRIP-CASES
039800         AT END MOVE "10" TO IFCODE
039900     END-READ.
040000 100-EXIT.
040100     EXIT.
040200
040300 200-SCORE-CASE-RTN.
040400     MOVE "200-SCORE-CASE-RTN" TO PARA-NAME.
040500     MOVE CASE-ID OF TRIP-CASE-REC   TO CASE-ID OF WS-NEW-ENTRY.
040600     MOVE TRIP-DAYS OF TRIP-CASE-REC TO TRIP-DAYS OF WS-NEW-ENTRY.
040700     MOVE MILES OF TRIP-CASE-REC     TO MILES OF WS-NEW-ENTRY.
040800     MOVE RECEIPTS OF TRIP-CASE-REC  TO RECEIPTS OF WS-NEW-ENTRY.
040900     MOVE EXPECTED OF TRIP-CASE-REC  TO EXPECTED OF WS-NEW-ENTRY.
041000
041100     IF TRIP-DAYS OF TRIP-CASE-REC = 0
041200         MOVE ZERO TO MILES-PER-DAY OF WS-NEW-ENTRY
041300         MOVE ZERO TO RECEIPTS-PER-DAY OF WS-NEW-ENTRY
041400     ELSE
041500         COMPUTE MILES-PER-DAY OF WS-NEW-ENTRY ROUNDED =
041600             MILES OF TRIP-CASE-REC / TRIP-DAYS OF TRIP-CASE-REC
041700         COMPUTE RECEIPTS-PER-DAY OF WS-NEW-ENTRY ROUNDED =
041800             RECEIPTS OF TRIP-CASE-REC / TRIP-DAYS OF TRIP-CASE-REC.
041900
042000     MOVE "CR" TO RULE-SET-CD.
042100     MOVE TRIP-DAYS OF TRIP-CASE-REC TO TRIP-DAYS-L.
042200     MOVE MILES OF TRIP-CASE-REC     TO MILES-L.
042300     MOVE RECEIPTS OF TRIP-CASE-REC  TO RECEIPTS-L.
042400     MOVE ZERO                       TO TRP-RETURN-CD.
042500     CALL "TRPRULE" USING TRP-CALC-REC, TRP-RETURN-CD.
042600
042700     IF TRP-RETURN-CD NOT EQUAL TO ZERO
042800         MOVE "** NON-ZERO RETURN-CODE FROM TRPRULE"
042900             TO ABEND-REASON
043000         MOVE CASE-ID OF TRIP-CASE-REC TO ACTUAL-VAL
043100         GO TO 1000-ABEND-RTN.
043200
043300     MOVE PREDICTED-AMT-L TO CALCULATED OF WS-NEW-ENTRY.
043400     COMPUTE WS-ABS-ERROR =
043500         PREDICTED-AMT-L - EXPECTED OF TRIP-CASE-REC.
043600     IF WS-ABS-ERROR < 0
043700         MOVE "U" TO DIRECTION OF WS-NEW-ENTRY
043800         MULTIPLY WS-ABS-ERROR BY -1 GIVING WS-ABS-ERROR
043900     ELSE
044000         MOVE "O" TO DIRECTION OF WS-NEW-ENTRY.
044100     MOVE WS-ABS-ERROR TO ABS-ERROR OF WS-NEW-ENTRY.
044200
044300     IF EXPECTED OF TRIP-CASE-REC = 0
044400         MOVE ZERO TO PCT-ERROR OF WS-NEW-ENTRY
044500     ELSE
044600         COMPUTE PCT-ERROR OF WS-NEW-ENTRY ROUNDED =
044700             ((PREDICTED-AMT-L - EXPECTED OF TRIP-CASE-REC) /
044800              EXPECTED OF TRIP-CASE-REC) * 100.
044900
045000     IF TRP-TRACE-ON
045100         DISPLAY "TRPANAL TRACE-" WS-NEW-ENTRY-RAW.
045200 200-EXIT.
045300     EXIT.
045400
045500 500-INSERT-WORST-RTN.
045600     MOVE "500-INSERT-WORST-RTN" TO PARA-NAME.
045700     IF WS-WORST-COUNT < 50
045800         ADD +1 TO WS-WORST-COUNT
045900         MOVE WS-NEW-ENTRY TO WS-WORST-ENTRY (WS-WORST-COUNT)
046000         SET W-IDX TO WS-WORST-COUNT
046100         PERFORM 520-BUBBLE-UP-RTN THRU 520-EXIT
046200     ELSE
046300     IF ABS-ERROR OF WS-NEW-ENTRY >
046400        ABS-ERROR OF WS-WORST-ENTRY (50)
046500         MOVE WS-NEW-ENTRY TO WS-WORST-ENTRY (50)
046600         SET W-IDX TO 50
046700         PERFORM 520-BUBBLE-UP-RTN THRU 520-EXIT.
046800 500-EXIT.
046900     EXIT.
047000
047100 520-BUBBLE-UP-RTN.
047200     MOVE "520-BUBBLE-UP-RTN" TO PARA-NAME.
047300     MOVE "Y" TO BUBBLE-SW.
047400     PERFORM 530-SWAP-STEP-RTN THRU 530-EXIT
047500             UNTIL BUBBLE-DONE.
047600 520-EXIT.
047700     EXIT.
047800
047900 530-SWAP-STEP-RTN.
048000     MOVE "530-SWAP-STEP-RTN" TO PARA-NAME.
048100     IF W-IDX = 1
048200         MOVE "N" TO BUBBLE-SW
048300     ELSE
048400     IF ABS-ERROR OF WS-WORST-ENTRY (W-IDX) >
048500        ABS-ERROR OF WS-WORST-ENTRY (W-IDX - 1)
048600         PERFORM 540-SWAP-ENTRIES-RTN THRU 540-EXIT
048700         SET W-IDX DOWN BY 1
048800     ELSE
048900         MOVE "N" TO BUBBLE-SW.
049000 530-EXIT.
049100     EXIT.
049200
049300 540-SWAP-ENTRIES-RTN.
049400     MOVE "540-SWAP-ENTRIES-RTN" TO PARA-NAME.
049500     MOVE WS-WORST-ENTRY (W-IDX)     TO WS-SWAP-TEMP.
049600     MOVE WS-WORST-ENTRY (W-IDX - 1) TO WS-WORST-ENTRY (W-IDX).
049700     MOVE WS-SWAP-TEMP                TO WS-WORST-ENTRY (W-IDX - 1).
049800 540-EXIT.
049900     EXIT.
050000
050100 600-CLASSIFY-PATTERNS-RTN.
050200     MOVE "600-CLASSIFY-PATTERNS-RTN" TO PARA-NAME.
050300     PERFORM 650-CLASSIFY-ONE-RTN THRU 650-EXIT.
050400 600-EXIT.
050500     EXIT.
050600
050700 650-CLASSIFY-ONE-RTN.
050800     MOVE "650-CLASSIFY-ONE-RTN" TO PARA-NAME.
050900     ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO WS-WORST-ERR-SUM.
051000     IF RECEIPTS OF WS-WORST-ENTRY (W-IDX) >= 1800 AND
051100        DIRECTION OF WS-WORST-ENTRY (W-IDX) = "O" AND
051200        ABS-ERROR OF WS-WORST-ENTRY (W-IDX) > 800
051300         MOVE "HR" TO PATTERN OF WS-WORST-ENTRY (W-IDX)
051400         ADD +1 TO HR-COUNT
051500         ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO HR-SUM
051600     ELSE
051700     IF TRIP-DAYS OF WS-WORST-ENTRY (W-IDX) >= 8 AND
051800        RECEIPTS-PER-DAY OF WS-WORST-ENTRY (W-IDX) < 200 AND
051900        DIRECTION OF WS-WORST-ENTRY (W-IDX) = "U" AND
052000        ABS-ERROR OF WS-WORST-ENTRY (W-IDX) > 500
052100         MOVE "LT" TO PATTERN OF WS-WORST-ENTRY (W-IDX)
052200         ADD +1 TO LT-COUNT
052300         ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO LT-SUM
052400     ELSE
052500     IF TRIP-DAYS OF WS-WORST-ENTRY (W-IDX) <= 1 AND
052600        (RECEIPTS OF WS-WORST-ENTRY (W-IDX) > 1500 OR
052700         MILES OF WS-WORST-ENTRY (W-IDX) > 800)
052800         MOVE "SD" TO PATTERN OF WS-WORST-ENTRY (W-IDX)
052900         ADD +1 TO SD-COUNT
053000         ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO SD-SUM
053100     ELSE
053200     IF TRIP-DAYS OF WS-WORST-ENTRY (W-IDX) >= 7 AND
053300        RECEIPTS-PER-DAY OF WS-WORST-ENTRY (W-IDX) >= 100 AND
053400        RECEIPTS-PER-DAY OF WS-WORST-ENTRY (W-IDX) <= 300
053500         MOVE "MR" TO PATTERN OF WS-WORST-ENTRY (W-IDX)
053600         ADD +1 TO MR-COUNT
053700         ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO MR-SUM
053800     ELSE
053900     IF MILES-PER-DAY OF WS-WORST-ENTRY (W-IDX) > 400
054000         MOVE "HM" TO PATTERN OF WS-WORST-ENTRY (W-IDX)
054100         ADD +1 TO HM-COUNT
054200         ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO HM-SUM
054300     ELSE
054400         MOVE "OT" TO PATTERN OF WS-WORST-ENTRY (W-IDX)
054500         ADD +1 TO OT-COUNT
054600         ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO OT-SUM.
054700 650-EXIT.
054800     EXIT.
054900
055000 700-PRINT-REPORT-RTN.
055100     MOVE "700-PRINT-REPORT-RTN" TO PARA-NAME.
055200     WRITE ANAL-LINE FROM WS-HDR1-LINE AFTER ADVANCING TOP-OF-FORM.
055300
055400     PERFORM 710-PRINT-OVERALL-RTN THRU 710-EXIT.
055500     PERFORM 720-PRINT-PATTERN-SUMMARY-RTN THRU 720-EXIT.
055600     PERFORM 730-PRINT-HR-SECTION-RTN THRU 730-EXIT.
055700     PERFORM 740-PRINT-LT-SECTION-RTN THRU 740-EXIT.
055800     PERFORM 750-PRINT-SD-MR-HM-SECTION-RTN THRU 750-EXIT.
055900     PERFORM 780-PRINT-KEY-FINDINGS-RTN THRU 780-EXIT.
056000 700-EXIT.
056100     EXIT.
056200
056300 710-PRINT-OVERALL-RTN.
056400     MOVE "710-PRINT-OVERALL-RTN" TO PARA-NAME.
056500     MOVE SPACES TO WS-TXT-LINE.
056600     MOVE "TOTAL CASES SCANNED AND CASES HELD IN WORST-50 TABLE:"
056700         TO FILLER OF WS-TXT-LINE.
056800     WRITE ANAL-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
056900     MOVE SPACES TO WS-LBLCNT-LINE.
057000     MOVE "  TOTAL SCANNED......." TO LBLCNT-LABEL.
057100     MOVE RECORDS-READ TO LBLCNT-VALUE.
057200     WRITE ANAL-LINE FROM WS-LBLCNT-LINE AFTER ADVANCING 1 LINE.
057300     MOVE SPACES TO WS-LBLCNT-LINE.
057400     MOVE "  WORST-50 TABLE SIZE.." TO LBLCNT-LABEL.
057500     MOVE WS-WORST-COUNT TO LBLCNT-VALUE.
057600     WRITE ANAL-LINE FROM WS-LBLCNT-LINE AFTER ADVANCING 1 LINE.
057700     IF WS-WORST-COUNT > 0
057800         COMPUTE WS-WORST-AVG-ERROR ROUNDED =
057900             WS-WORST-ERR-SUM / WS-WORST-COUNT
058000         MOVE SPACES TO WS-LBLAMT-LINE
058100         MOVE "  AVG ABS-ERROR (WORST SET)." TO LBLAMT-LABEL
058200         MOVE WS-WORST-AVG-ERROR TO LBLAMT-VALUE
058300         WRITE ANAL-LINE FROM WS-LBLAMT-LINE AFTER ADVANCING 1 LINE
058400         MOVE SPACES TO WS-LBLAMT-LINE
058500         MOVE "  WORST SINGLE ABS-ERROR...." TO LBLAMT-LABEL
058600         MOVE ABS-ERROR OF WS-WORST-ENTRY (1) TO LBLAMT-VALUE
058700         WRITE ANAL-LINE FROM WS-LBLAMT-LINE AFTER ADVANCING 1 LINE.
058800 710-EXIT.
058900     EXIT.
059000
059100 720-PRINT-PATTERN-SUMMARY-RTN.
059200     MOVE "720-PRINT-PATTERN-SUMMARY-RTN" TO PARA-NAME.
059300     MOVE SPACES TO WS-TXT-LINE.
059400     MOVE "PATTERN COUNTS AND AVERAGE ABS-ERROR - HR/LT/SD/MR/HM/OT "
059500-        "(OF THE WORST 50):" TO FILLER OF WS-TXT-LINE.
059600     WRITE ANAL-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
059700     IF HR-COUNT > 0
059800         COMPUTE WS-CALCULATED ROUNDED = HR-SUM / HR-COUNT
059900         MOVE SPACES TO WS-CNTAMT-LINE
060000         MOVE "  HR COUNT=" TO CNTAMT-LABEL1
060100         MOVE HR-COUNT TO CNTAMT-COUNT
060200         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
060300         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
060400     IF LT-COUNT > 0
060500         COMPUTE WS-CALCULATED ROUNDED = LT-SUM / LT-COUNT
060600         MOVE SPACES TO WS-CNTAMT-LINE
060700         MOVE "  LT COUNT=" TO CNTAMT-LABEL1
060800         MOVE LT-COUNT TO CNTAMT-COUNT
060900         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
061000         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
061100     IF SD-COUNT > 0
061200         COMPUTE WS-CALCULATED ROUNDED = SD-SUM / SD-COUNT
061300         MOVE SPACES TO WS-CNTAMT-LINE
061400         MOVE "  SD COUNT=" TO CNTAMT-LABEL1
061500         MOVE SD-COUNT TO CNTAMT-COUNT
061600         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
061700         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
061800     IF MR-COUNT > 0
061900         COMPUTE WS-CALCULATED ROUNDED = MR-SUM / MR-COUNT
062000         MOVE SPACES TO WS-CNTAMT-LINE
062100         MOVE "  MR COUNT=" TO CNTAMT-LABEL1
062200         MOVE MR-COUNT TO CNTAMT-COUNT
062300         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
062400         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
062500     IF HM-COUNT > 0
062600         COMPUTE WS-CALCULATED ROUNDED = HM-SUM / HM-COUNT
062700         MOVE SPACES TO WS-CNTAMT-LINE
062800         MOVE "  HM COUNT=" TO CNTAMT-LABEL1
062900         MOVE HM-COUNT TO CNTAMT-COUNT
063000         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
063100         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
063200     IF OT-COUNT > 0
063300         COMPUTE WS-CALCULATED ROUNDED = OT-SUM / OT-COUNT
063400         MOVE SPACES TO WS-CNTAMT-LINE
063500         MOVE "  OT COUNT=" TO CNTAMT-LABEL1
063600         MOVE OT-COUNT TO CNTAMT-COUNT
063700         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
063800         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
063900 720-EXIT.
064000     EXIT.
064100
064200 730-PRINT-HR-SECTION-RTN.
064300     MOVE "730-PRINT-HR-SECTION-RTN" TO PARA-NAME.
064400     MOVE ZERO TO HR-BKT-1800 HR-BKT-2000 HR-BKT-2200 HR-BKT-2500.
064500     MOVE ZERO TO WS-HR-BUCKET-SUMS.
064600     MOVE ZERO TO WS-EX-COUNT.
064700     IF HR-COUNT = 0
064800         GO TO 730-EXIT.
064900     COMPUTE WS-CALCULATED ROUNDED = HR-SUM / HR-COUNT.
065000     MOVE SPACES TO WS-CNTAMT-LINE.
065100     MOVE "  HR COUNT=" TO CNTAMT-LABEL1.
065200     MOVE HR-COUNT TO CNTAMT-COUNT.
065300     MOVE WS-CALCULATED TO CNTAMT-AMOUNT.
065400     WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
065500     PERFORM 735-HR-SCAN-RTN THRU 735-EXIT
065600             VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > WS-WORST-COUNT.
065700     MOVE SPACES TO WS-TXT-LINE.
065800     MOVE "HIGH-RECEIPT-OVERESTIMATE (HR) BUCKETS 1800-2000-2200-2"
065900-        "500+:" TO FILLER OF WS-TXT-LINE.
066000     WRITE ANAL-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
066100     MOVE SPACES TO WS-BKT4-LINE.
066200     MOVE HR-BKT-1800 TO BKT4-V1.
066300     MOVE HR-BKT-2000 TO BKT4-V2.
066400     MOVE HR-BKT-2200 TO BKT4-V3.
066500     MOVE HR-BKT-2500 TO BKT4-V4.
066600     WRITE ANAL-LINE FROM WS-BKT4-LINE AFTER ADVANCING 1 LINE.
066700     IF HR-BKT-1800 > 0
066800         COMPUTE WS-CALCULATED ROUNDED = HR-BKT-1800-SUM / HR-BKT-1800
066900         MOVE SPACES TO WS-LBLAMT-LINE
067000         MOVE "  HR BUCKET 1800-1999 AVG-ABS-ERROR=" TO LBLAMT-LABEL
067100         MOVE WS-CALCULATED TO LBLAMT-VALUE
067200         WRITE ANAL-LINE FROM WS-LBLAMT-LINE AFTER ADVANCING 1 LINE.
067300     IF HR-BKT-2000 > 0
067400         COMPUTE WS-CALCULATED ROUNDED = HR-BKT-2000-SUM / HR-BKT-2000
067500         MOVE SPACES TO WS-LBLAMT-LINE
067600         MOVE "  HR BUCKET 2000-2199 AVG-ABS-ERROR=" TO LBLAMT-LABEL
067700         MOVE WS-CALCULATED TO LBLAMT-VALUE
067800         WRITE ANAL-LINE FROM WS-LBLAMT-LINE AFTER ADVANCING 1 LINE.
067900     IF HR-BKT-2200 > 0
068000         COMPUTE WS-CALCULATED ROUNDED = HR-BKT-2200-SUM / HR-BKT-2200
068100         MOVE SPACES TO WS-LBLAMT-LINE
068200         MOVE "  HR BUCKET 2200-2499 AVG-ABS-ERROR=" TO LBLAMT-LABEL
068300         MOVE WS-CALCULATED TO LBLAMT-VALUE
068400         WRITE ANAL-LINE FROM WS-LBLAMT-LINE AFTER ADVANCING 1 LINE.
068500     IF HR-BKT-2500 > 0
068600         COMPUTE WS-CALCULATED ROUNDED = HR-BKT-2500-SUM / HR-BKT-2500
068700     MOVE SPACES TO WS-LBLAMT-LINE
068800     MOVE "  HR BUCKET 2500-AND-UP AVG-ABS-ERROR=" TO LBLAMT-LABEL
068900     MOVE WS-CALCULATED TO LBLAMT-VALUE
069000         WRITE ANAL-LINE FROM WS-LBLAMT-LINE AFTER ADVANCING 1 LINE.
069100 730-EXIT.
069200     EXIT.
069300
069400 735-HR-SCAN-RTN.
069500     MOVE "735-HR-SCAN-RTN" TO PARA-NAME.
069600     IF HIGH-RECEIPT-OVER OF WS-WORST-ENTRY (W-IDX)
069700         IF RECEIPTS OF WS-WORST-ENTRY (W-IDX) < 2000
069800             ADD +1 TO HR-BKT-1800
069900             ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO HR-BKT-1800-SUM
070000         ELSE IF RECEIPTS OF WS-WORST-ENTRY (W-IDX) < 2200
070100             ADD +1 TO HR-BKT-2000
070200             ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO HR-BKT-2000-SUM
070300         ELSE IF RECEIPTS OF WS-WORST-ENTRY (W-IDX) < 2500
070400             ADD +1 TO HR-BKT-2200
070500             ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO HR-BKT-2200-SUM
070600         ELSE
070700             ADD +1 TO HR-BKT-2500
070800             ADD ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO HR-BKT-2500-SUM
070900         END-IF
071000         IF WS-EX-COUNT < 5
071100             ADD +1 TO WS-EX-COUNT
071200             PERFORM 760-STAGE-EXAMPLE-RTN THRU 760-EXIT
071300             MOVE SPACES TO WS-EX-LINE-A
071400             MOVE EX-CASE-ID-1 TO EXA-CASE
071500             MOVE EX-DAYS-1 TO EXA-DAYS
071600             MOVE EX-MILES-1 TO EXA-MILES
071700             MOVE EX-RECEIPTS-1 TO EXA-RECEIPTS
071800             MOVE EX-EXPECTED-1 TO EXA-EXPECTED
071900             MOVE EX-CALCULATED-1 TO EXA-CALCULATED
072000             MOVE EX-ABS-ERROR-1 TO EXA-ERROR
072100             WRITE ANAL-LINE FROM WS-EX-LINE-A
072200                 AFTER ADVANCING 1 LINE
072300         END-IF
072400     END-IF.
072500 735-EXIT.
072600     EXIT.
072700
072800 740-PRINT-LT-SECTION-RTN.
072900     MOVE "740-PRINT-LT-SECTION-RTN" TO PARA-NAME.
073000     MOVE ZERO TO WS-EX-COUNT.
073100     IF LT-COUNT = 0
073200         GO TO 740-EXIT.
073300     COMPUTE WS-CALCULATED ROUNDED = LT-SUM / LT-COUNT.
073400     MOVE SPACES TO WS-CNTAMT-LINE.
073500     MOVE "  LT COUNT=" TO CNTAMT-LABEL1.
073600     MOVE LT-COUNT TO CNTAMT-COUNT.
073700     MOVE WS-CALCULATED TO CNTAMT-AMOUNT.
073800     WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
073900     PERFORM 745-LT-SCAN-RTN THRU 745-EXIT
074000             VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > WS-WORST-COUNT.
074100     MOVE SPACES TO WS-TXT-LINE.
074200     MOVE "LONG-TRIP-UNDERESTIMATE (LT) BY DURATION BUCKET:"
074300         TO FILLER OF WS-TXT-LINE.
074400     WRITE ANAL-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
074500     PERFORM 748-PRINT-LT-BKT-RTN THRU 748-EXIT
074600             VARYING LT-BKT-IDX FROM 1 BY 1 UNTIL LT-BKT-IDX > 10.
074700 740-EXIT.
074800     EXIT.
074900
075000 745-LT-SCAN-RTN.
075100     MOVE "745-LT-SCAN-RTN" TO PARA-NAME.
075200     IF LONG-TRIP-UNDER OF WS-WORST-ENTRY (W-IDX)
075300         COMPUTE WS-LT-BKT-WORK =
075400             (TRIP-DAYS OF WS-WORST-ENTRY (W-IDX) / 2) * 2
075500         PERFORM 746-BUMP-LT-BKT-RTN THRU 746-EXIT
075600                 VARYING LT-BKT-IDX FROM 1 BY 1
075700                 UNTIL LT-BKT-IDX > 10
075800         IF WS-EX-COUNT < 5
075900             ADD +1 TO WS-EX-COUNT
076000             PERFORM 760-STAGE-EXAMPLE-RTN THRU 760-EXIT
076100             MOVE SPACES TO WS-EX-LINE-B
076200             MOVE EX-CASE-ID-1 TO EXB-CASE
076300             MOVE EX-DAYS-1 TO EXB-DAYS
076400             MOVE EX-MILES-1 TO EXB-MILES
076500             MOVE EX-RECEIPTS-1 TO EXB-RECEIPTS
076600             MOVE EX-EXPECTED-1 TO EXB-EXPECTED
076700             MOVE EX-CALCULATED-1 TO EXB-CALCULATED
076800             MOVE EX-ABS-ERROR-1 TO EXB-ERROR
076900             MOVE EX-RPD-1 TO EXB-RPD
077000             WRITE ANAL-LINE FROM WS-EX-LINE-B
077100                 AFTER ADVANCING 1 LINE
077200         END-IF
077300     END-IF.
077400 745-EXIT.
077500     EXIT.
077600
077700 746-BUMP-LT-BKT-RTN.
077800     MOVE "746-BUMP-LT-BKT-RTN" TO PARA-NAME.
077900     IF WS-LT-BKT-WORK = LT-BKT-LOW (LT-BKT-IDX)
078000         ADD +1 TO LT-BKT-COUNT (LT-BKT-IDX).
078100 746-EXIT.
078200     EXIT.
078300
078400 748-PRINT-LT-BKT-RTN.
078500     MOVE "748-PRINT-LT-BKT-RTN" TO PARA-NAME.
078600     IF LT-BKT-COUNT (LT-BKT-IDX) > 0
078700         MOVE SPACES TO WS-LTBKT-LINE
078800         MOVE LT-BKT-LOW (LT-BKT-IDX) TO LTBKT-LOW
078900         COMPUTE LTBKT-HIGH = LT-BKT-LOW (LT-BKT-IDX) + 1
079000         MOVE LT-BKT-COUNT (LT-BKT-IDX) TO LTBKT-COUNT
079100         WRITE ANAL-LINE FROM WS-LTBKT-LINE AFTER ADVANCING 1 LINE.
079200 748-EXIT.
079300     EXIT.
079400
079500 750-PRINT-SD-MR-HM-SECTION-RTN.
079600     MOVE "750-PRINT-SD-MR-HM-SECTION-RTN" TO PARA-NAME.
079700     MOVE SPACES TO WS-TXT-LINE.
079800     MOVE "SINGLE-DAY (SD) / MODERATE-RECEIPT-LONG (MR) / HIGH-MIL"
079900-        "EAGE (HM):" TO FILLER OF WS-TXT-LINE.
080000     WRITE ANAL-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
080100     IF SD-COUNT > 0
080200         COMPUTE WS-CALCULATED ROUNDED = SD-SUM / SD-COUNT
080300         MOVE SPACES TO WS-CNTAMT-LINE
080400         MOVE "  SD COUNT=" TO CNTAMT-LABEL1
080500         MOVE SD-COUNT TO CNTAMT-COUNT
080600         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
080700         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
080800     IF MR-COUNT > 0
080900         COMPUTE WS-CALCULATED ROUNDED = MR-SUM / MR-COUNT
081000         MOVE SPACES TO WS-CNTAMT-LINE
081100         MOVE "  MR COUNT=" TO CNTAMT-LABEL1
081200         MOVE MR-COUNT TO CNTAMT-COUNT
081300         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
081400         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
081500     IF HM-COUNT > 0
081600         COMPUTE WS-CALCULATED ROUNDED = HM-SUM / HM-COUNT
081700         MOVE SPACES TO WS-CNTAMT-LINE
081800         MOVE "  HM COUNT=" TO CNTAMT-LABEL1
081900         MOVE HM-COUNT TO CNTAMT-COUNT
082000         MOVE WS-CALCULATED TO CNTAMT-AMOUNT
082100         WRITE ANAL-LINE FROM WS-CNTAMT-LINE AFTER ADVANCING 1 LINE.
082200     MOVE ZERO TO WS-EX-COUNT-SD WS-EX-COUNT-MR WS-EX-COUNT-HM.
082300     IF SD-COUNT = 0 AND MR-COUNT = 0 AND HM-COUNT = 0
082400         GO TO 750-EXIT.
082500     PERFORM 755-SD-MR-HM-SCAN-RTN THRU 755-EXIT
082600             VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > WS-WORST-COUNT.
082700 750-EXIT.
082800     EXIT.
082900
083000 755-SD-MR-HM-SCAN-RTN.
083100     MOVE "755-SD-MR-HM-SCAN-RTN" TO PARA-NAME.
083200     IF SINGLE-DAY-EXTREME OF WS-WORST-ENTRY (W-IDX)
083300         IF WS-EX-COUNT-SD < 3
083400             ADD +1 TO WS-EX-COUNT-SD
083500             PERFORM 760-STAGE-EXAMPLE-RTN THRU 760-EXIT
083600             MOVE SPACES TO WS-EX-LINE-C
083700             MOVE "SD" TO EXC-TAG
083800             MOVE EX-CASE-ID-1 TO EXC-CASE
083900             MOVE EX-DAYS-1 TO EXC-DAYS
084000             MOVE EX-MILES-1 TO EXC-MILES
084100             MOVE EX-RECEIPTS-1 TO EXC-RECEIPTS
084200             MOVE EX-EXPECTED-1 TO EXC-EXPECTED
084300             MOVE EX-CALCULATED-1 TO EXC-CALCULATED
084400             MOVE EX-ABS-ERROR-1 TO EXC-ERROR
084500             MOVE EX-DIRECTION-1 TO EXC-DIR
084600             WRITE ANAL-LINE FROM WS-EX-LINE-C
084700                 AFTER ADVANCING 1 LINE
084800         END-IF
084900     END-IF.
085000     IF MODERATE-RCPT-LONG OF WS-WORST-ENTRY (W-IDX)
085100         IF WS-EX-COUNT-MR < 3
085200             ADD +1 TO WS-EX-COUNT-MR
085300             PERFORM 760-STAGE-EXAMPLE-RTN THRU 760-EXIT
085400             MOVE SPACES TO WS-EX-LINE-C
085500             MOVE "MR" TO EXC-TAG
085600             MOVE EX-CASE-ID-1 TO EXC-CASE
085700             MOVE EX-DAYS-1 TO EXC-DAYS
085800             MOVE EX-MILES-1 TO EXC-MILES
085900             MOVE EX-RECEIPTS-1 TO EXC-RECEIPTS
086000             MOVE EX-EXPECTED-1 TO EXC-EXPECTED
086100             MOVE EX-CALCULATED-1 TO EXC-CALCULATED
086200             MOVE EX-ABS-ERROR-1 TO EXC-ERROR
086300             MOVE EX-DIRECTION-1 TO EXC-DIR
086400             WRITE ANAL-LINE FROM WS-EX-LINE-C
086500                 AFTER ADVANCING 1 LINE
086600         END-IF
086700     END-IF.
086800     IF HIGH-MILEAGE OF WS-WORST-ENTRY (W-IDX)
086900         IF WS-EX-COUNT-HM < 3
087000             ADD +1 TO WS-EX-COUNT-HM
087100             PERFORM 760-STAGE-EXAMPLE-RTN THRU 760-EXIT
087200             MOVE SPACES TO WS-EX-LINE-C
087300             MOVE "HM" TO EXC-TAG
087400             MOVE EX-CASE-ID-1 TO EXC-CASE
087500             MOVE EX-DAYS-1 TO EXC-DAYS
087600             MOVE EX-MILES-1 TO EXC-MILES
087700             MOVE EX-RECEIPTS-1 TO EXC-RECEIPTS
087800             MOVE EX-EXPECTED-1 TO EXC-EXPECTED
087900             MOVE EX-CALCULATED-1 TO EXC-CALCULATED
088000             MOVE EX-ABS-ERROR-1 TO EXC-ERROR
088100             MOVE EX-DIRECTION-1 TO EXC-DIR
088200             WRITE ANAL-LINE FROM WS-EX-LINE-C
088300                 AFTER ADVANCING 1 LINE
088400         END-IF
088500     END-IF.
088600 755-EXIT.
088700     EXIT.
088800
088900****** STAGES ONE WORST-TABLE ENTRY'S FIELDS INTO WS-EX-ENTRY-1 FOR
089000****** WHICHEVER DRILL-DOWN SECTION IS ABOUT TO PRINT AN EXAMPLE.
089100 760-STAGE-EXAMPLE-RTN.
089200     MOVE "760-STAGE-EXAMPLE-RTN" TO PARA-NAME.
089300     MOVE CASE-ID OF WS-WORST-ENTRY (W-IDX)   TO EX-CASE-ID-1.
089400     MOVE TRIP-DAYS OF WS-WORST-ENTRY (W-IDX) TO EX-DAYS-1.
089500     MOVE MILES OF WS-WORST-ENTRY (W-IDX)     TO EX-MILES-1.
089600     MOVE RECEIPTS OF WS-WORST-ENTRY (W-IDX)  TO EX-RECEIPTS-1.
089700     MOVE EXPECTED OF WS-WORST-ENTRY (W-IDX)  TO EX-EXPECTED-1.
089800     MOVE CALCULATED OF WS-WORST-ENTRY (W-IDX) TO EX-CALCULATED-1.
089900     MOVE ABS-ERROR OF WS-WORST-ENTRY (W-IDX) TO EX-ABS-ERROR-1.
090000     MOVE RECEIPTS-PER-DAY OF WS-WORST-ENTRY (W-IDX) TO EX-RPD-1.
090100     MOVE DIRECTION OF WS-WORST-ENTRY (W-IDX) TO EX-DIRECTION-1.
090200 760-EXIT.
090300     EXIT.
090400
090500 780-PRINT-KEY-FINDINGS-RTN.
090600     MOVE "780-PRINT-KEY-FINDINGS-RTN" TO PARA-NAME.
090700     MOVE SPACES TO WS-TXT-LINE.
090800     MOVE "KEY FINDINGS:" TO FILLER OF WS-TXT-LINE.
090900     WRITE ANAL-LINE FROM WS-TXT-LINE AFTER ADVANCING 2 LINES.
091000     MOVE SPACES TO WS-FIND1-LINE.
091100     MOVE HR-COUNT TO FIND1-CNT.
091200     WRITE ANAL-LINE FROM WS-FIND1-LINE AFTER ADVANCING 1 LINE.
091300     MOVE SPACES TO WS-FIND2-LINE.
091400     MOVE LT-COUNT TO FIND2-CNT.
091500     WRITE ANAL-LINE FROM WS-FIND2-LINE AFTER ADVANCING 1 LINE.
091600     MOVE SPACES TO WS-FIND3-LINE.
091700     MOVE SD-COUNT TO FIND3-CNT.
091800     WRITE ANAL-LINE FROM WS-FIND3-LINE AFTER ADVANCING 1 LINE.
091900     MOVE SPACES TO WS-FIND4-LINE.
092000     MOVE MR-COUNT TO FIND4-CNT.
092100     WRITE ANAL-LINE FROM WS-FIND4-LINE AFTER ADVANCING 1 LINE.
092200     MOVE SPACES TO WS-FIND5-LINE.
092300     MOVE HM-COUNT TO FIND5-HM-CNT.
092400     MOVE OT-COUNT TO FIND5-OT-CNT.
092500     WRITE ANAL-LINE FROM WS-FIND5-LINE AFTER ADVANCING 1 LINE.
092600 780-EXIT.
092700     EXIT.
092800
092900 700-CLOSE-FILES.
093000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
093100     CLOSE TRIP-CASES, ANALYSIS-REPORT.
093200 700A-EXIT.
093300     EXIT.
093400
093500 900-CLEANUP.
093600     MOVE "900-CLEANUP" TO PARA-NAME.
093700     PERFORM 700-CLOSE-FILES THRU 700A-EXIT.
093800     DISPLAY "******** NORMAL END OF JOB TRPANAL ********".
093900 900-EXIT.
094000     EXIT.
094100
094200 1000-ABEND-RTN.
094300     DISPLAY "*** ABNORMAL END OF JOB-TRPANAL ***" UPON CONSOLE.
094400     DISPLAY ABEND-REASON.
094500     PERFORM 700-CLOSE-FILES THRU 700A-EXIT.
094600     DIVIDE ZERO-VAL INTO ONE-VAL.
