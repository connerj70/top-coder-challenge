000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRPEVAL.
000400 AUTHOR. TGD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/95.
000700 DATE-COMPILED. 05/02/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                     C H A N G E   L O G
001100*
001200* DATE      BY    TICKET/REQ   DESCRIPTION
001300* --------  ----  -----------  ------------------------------------
001400* 050295    TGD   CR0303       ORIGINAL PROGRAM.  SCORES THE 15
001500*                              FIXED BENCHMARK CASES AGAINST EACH
001600*                              OF THE SIX RULE SETS AND REPORTS
001700*                              ACCURACY FOR EACH.
001800* 091796    TGD   CR0344       BENCHMARK TABLE CONVERTED FROM      X
001900*                              INDIVIDUAL VALUE CLAUSES TO THE     X
002000*                              PACKED-LITERAL REDEFINES LOAD USED X
002100*                              ELSEWHERE IN THIS SUITE.           X
002200* 062898    RLH   Y2K-0041     YEAR 2000 REVIEW - NO DATE FIELDS   X
002300*                              PROCESSED.  SIGNED OFF COMPLIANT.  X
002400* 081502    TGD   CR0412       ADDED UPSI-0 TRACE SWITCH FOR      X
002500*                              RULE-BY-RULE DEBUG DISPLAY.        X
002600* 040103    MM    CR0455       REPORT HEADER WIDENED TO 132       X
002700*                              COLUMNS TO MATCH THE REST OF THE   X
002800*                              SUITE'S PRINT FILES.               X
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS TRP-TRACE-ON
003800            OFF STATUS IS TRP-TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT EVAL-REPORT
004200     ASSIGN TO UT-S-EVALRPT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  EVAL-REPORT
004800     RECORDING MODE IS F
004900     LABEL RECORDS OMITTED
005000     RECORD CONTAINS 132 CHARACTERS
005100     BLOCK CONTAINS 0 RECORDS
005200     DATA RECORD IS EVAL-LINE.
005300 01  EVAL-LINE  PIC X(132).
005400
005500 WORKING-STORAGE SECTION.
005600****** THE 15 FIXED BENCHMARK CASES, LETTERS A THRU O, PACKED AS
005700****** ONE 28-BYTE LITERAL PER CASE AND RELOADED BELOW THROUGH
005800****** THE REDEFINES - THE SAME LITERAL-TABLE TECHNIQUE USED
005900****** ELSEWHERE IN THIS SUITE FOR SMALL FIXED LOOKUP LISTS.
006000****** CR0511 - CASE-ID ADDED AS THE LEADING 4 BYTES OF EACH
006100****** LITERAL SO THE BENCHMARK-CASE LAYOUT CARRIES THE SAME
006200****** FIELDS AS TRIP-CASE; THE 9001-9015 RANGE IS RESERVED FOR
006300****** BENCHMARK CASES AND NEVER ASSIGNED TO A PRODUCTION CASE.
006400 01  WS-BENCH-LITERALS.
006500     05  FILLER PIC X(28) VALUE "9001A00100047000017970012891".
006600     05  FILLER PIC X(28) VALUE "9002B00100055000003600012606".
006700     05  FILLER PIC X(28) VALUE "9003C00200068000756610064853".
006800     05  FILLER PIC X(28) VALUE "9004D00400159000568580064700".
006900     05  FILLER PIC X(28) VALUE "9005E00300182000347820038477".
007000     05  FILLER PIC X(28) VALUE "9006F00500831000591650109031".
007100     05  FILLER PIC X(28) VALUE "9007G00501028000653190131395".
007200     05  FILLER PIC X(28) VALUE "9008H00500210000710490048334".
007300     05  FILLER PIC X(28) VALUE "9009I01200482001710470174674".
007400     05  FILLER PIC X(28) VALUE "9010J00800592001402980156141".
007500     05  FILLER PIC X(28) VALUE "9011K00500751000407430106346".
007600     05  FILLER PIC X(28) VALUE "9012L00500262001173790148559".
007700     05  FILLER PIC X(28) VALUE "9013M00200623000347540062515".
007800     05  FILLER PIC X(28) VALUE "9014N00200941001565770143279".
007900     05  FILLER PIC X(28) VALUE "9015O00900963000588500143442".
008000
008100 01  WS-BENCH-TABLE REDEFINES WS-BENCH-LITERALS.
008200     05  WS-BENCH-ENTRY OCCURS 15 TIMES INDEXED BY BENCH-IDX.
008300         10  CASE-ID                 PIC 9(4).
008400         10  CASE-LETTER             PIC X(1).
008500         10  TRIP-DAYS               PIC 9(3).
008600         10  MILES                   PIC 9(5)V9(1).
008700         10  RECEIPTS                PIC 9(5)V9(2).
008800         10  EXPECTED                PIC 9(5)V9(2).
008900
009000****** THE SIX RULE-SET CODES, IN THE ORDER THEY ARE RUN.
009100 01  WS-RULE-CODES-LIT.
009200     05  FILLER PIC X(2) VALUE "A ".
009300     05  FILLER PIC X(2) VALUE "AR".
009400     05  FILLER PIC X(2) VALUE "B ".
009500     05  FILLER PIC X(2) VALUE "BR".
009600     05  FILLER PIC X(2) VALUE "C ".
009700     05  FILLER PIC X(2) VALUE "CR".
009800
009900 01  WS-RULE-CODE-TBL REDEFINES WS-RULE-CODES-LIT.
010000     05  WS-RULE-CODE OCCURS 6 TIMES
010100                      INDEXED BY RULE-IDX  PIC X(2).
010200
010300 01  WS-HDR1-LINE.
010400     05  FILLER  PIC X(132) VALUE
010500         "TRIP REIMBURSEMENT RULE-SET EVALUATION - 15 BENCHMARK CAS
010600-        "ES".
010700
010800 01  WS-HDR2-LINE.
010900     05  FILLER  PIC X(132) VALUE
011000         "CS DAYS   MILES   RECEIPTS  EXPECTED   PREDICTED     ERRO
011100-        "R     PCT-ERR".
011200
011300 01  WS-DTL-LINE.
011400     05  FILLER                  PIC X(2).
011500     05  DTL-CASE-LETTER         PIC X(1).
011600     05  FILLER                  PIC X(3).
011700     05  DTL-DAYS                PIC ZZ9.
011800     05  FILLER                  PIC X(3).
011900     05  DTL-MILES               PIC ZZZZ9.9.
012000     05  FILLER                  PIC X(3).
012100     05  DTL-RECEIPTS            PIC ZZZZ9.99.
012200     05  FILLER                  PIC X(3).
012300     05  DTL-EXPECTED            PIC ZZZZ9.99.
012400     05  FILLER                  PIC X(3).
012500     05  DTL-PREDICTED           PIC -ZZZZ9.99.
012600     05  FILLER                  PIC X(3).
012700     05  DTL-ERROR               PIC -ZZZZ9.99.
012800     05  FILLER                  PIC X(3).
012900     05  DTL-PCT                 PIC -ZZZ9.99.
013000     05  FILLER                  PIC X(56).
013100
013200 01  WS-SUM-LINE.
013300     05  FILLER                  PIC X(11) VALUE "RULE SET: ".
013400     05  SUM-RULE-CD             PIC X(2).
013500     05  FILLER                  PIC X(3) VALUE SPACES.
013600     05  FILLER                  PIC X(10) VALUE "ACCURATE: ".
013700     05  SUM-ACCURATE            PIC ZZ9.
013800     05  FILLER                  PIC X(3) VALUE "/15".
013900     05  FILLER                  PIC X(2) VALUE SPACES.
014000     05  FILLER                  PIC X(1) VALUE "(".
014100     05  SUM-ACCURATE-PCT        PIC ZZ9.9.
014200     05  FILLER                  PIC X(3) VALUE "%) ".
014300     05  FILLER                  PIC X(10) VALUE "AVG ABS% =".
014400     05  SUM-AVG-PCT             PIC ZZZ9.99.
014500     05  FILLER                  PIC X(72) VALUE SPACES.
014600
014700 COPY TRPCALCL.
014800
014900 77  WS-CURRENT-RULE-CD          PIC X(2).
015000 77  ACCURATE-COUNT              PIC S9(4) COMP.
015100 77  WS-ERROR                    PIC S9(5)V9(2) COMP-3.
015200 77  WS-PCT-ERROR                PIC S9(4)V9(2) COMP-3.
015300 77  WS-ABS-PCT-ERROR            PIC S9(4)V9(2) COMP-3.
015400 77  SUM-ABS-PCT-ERROR           PIC S9(7)V9(4) COMP-3.
015500
015600 COPY ABENDREC.
015700
015800 77  ZERO-VAL                    PIC S9(1) COMP-3 VALUE ZERO.
015900 77  ONE-VAL                     PIC S9(1) COMP-3 VALUE +1.
016000
016100 PROCEDURE DIVISION.
016200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016300     PERFORM 100-MAINLINE THRU 100-EXIT.
016400     PERFORM 900-CLEANUP THRU 900-EXIT.
016500     MOVE ZERO TO RETURN-CODE.
016600     GOBACK.
016700
016800 000-HOUSEKEEPING.
016900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017000     OPEN OUTPUT EVAL-REPORT.
017100     WRITE EVAL-LINE FROM WS-HDR1-LINE
017200         AFTER ADVANCING TOP-OF-FORM.
017300     WRITE EVAL-LINE FROM WS-HDR2-LINE
017400         AFTER ADVANCING 2 LINES.
017500 000-EXIT.
017600     EXIT.
017700
017800 100-MAINLINE.
017900     MOVE "100-MAINLINE" TO PARA-NAME.
018000     PERFORM 150-RUN-RULE-SET-RTN THRU 150-EXIT
018100             VARYING RULE-IDX FROM 1 BY 1 UNTIL RULE-IDX > 6.
018200 100-EXIT.
018300     EXIT.
018400
018500 150-RUN-RULE-SET-RTN.
018600     MOVE "150-RUN-RULE-SET-RTN" TO PARA-NAME.
018700     MOVE WS-RULE-CODE (RULE-IDX) TO WS-CURRENT-RULE-CD.
018800     MOVE ZERO TO ACCURATE-COUNT.
018900     MOVE ZERO TO SUM-ABS-PCT-ERROR.
019000
019100     PERFORM 200-SCORE-CASE-RTN THRU 200-EXIT
019200             VARYING BENCH-IDX FROM 1 BY 1 UNTIL BENCH-IDX > 15.
019300
019400     PERFORM 280-PRINT-SUMMARY-RTN THRU 280-EXIT.
019500 150-EXIT.
019600     EXIT.
019700
019800 200-SCORE-CASE-RTN.
019900     MOVE "200-SCORE-CASE-RTN" TO PARA-NAME.
020000     MOVE WS-CURRENT-RULE-CD    TO RULE-SET-CD.
020100     MOVE TRIP-DAYS (BENCH-IDX) TO TRIP-DAYS-L.
020200     MOVE MILES (BENCH-IDX)     TO MILES-L.
020300     MOVE RECEIPTS (BENCH-IDX)  TO RECEIPTS-L.
020400     MOVE ZERO                 TO TRP-RETURN-CD.
020500
020600     CALL "TRPRULE" USING TRP-CALC-REC, TRP-RETURN-CD.
020700
020800     IF TRP-RETURN-CD NOT EQUAL TO ZERO
020900         MOVE "** NON-ZERO RETURN-CODE FROM TRPRULE"
021000             TO ABEND-REASON
021100         MOVE CASE-LETTER (BENCH-IDX) TO ACTUAL-VAL
021200         GO TO 1000-ABEND-RTN.
021300
021400     COMPUTE WS-ERROR ROUNDED =
021500         PREDICTED-AMT-L - EXPECTED (BENCH-IDX).
021600     COMPUTE WS-PCT-ERROR ROUNDED =
021700         (WS-ERROR / EXPECTED (BENCH-IDX)) * 100.
021800     MOVE WS-PCT-ERROR TO WS-ABS-PCT-ERROR.
021900     IF WS-ABS-PCT-ERROR < 0
022000         MULTIPLY WS-ABS-PCT-ERROR BY -1
022100             GIVING WS-ABS-PCT-ERROR.
022200
022300     IF WS-ABS-PCT-ERROR <= 25
022400         ADD +1 TO ACCURATE-COUNT.
022500     ADD WS-ABS-PCT-ERROR TO SUM-ABS-PCT-ERROR.
022600
022700     IF TRP-TRACE-ON
022800         DISPLAY "TRPEVAL TRACE-" WS-CURRENT-RULE-CD "-"
022900                 CASE-LETTER (BENCH-IDX) "-" EDGE-CASE-TAG.
023000
023100     PERFORM 250-PRINT-DETAIL-RTN THRU 250-EXIT.
023200 200-EXIT.
023300     EXIT.
023400
023500 250-PRINT-DETAIL-RTN.
023600     MOVE "250-PRINT-DETAIL-RTN" TO PARA-NAME.
023700     MOVE CASE-LETTER (BENCH-IDX)  TO DTL-CASE-LETTER.
023800     MOVE TRIP-DAYS (BENCH-IDX)    TO DTL-DAYS.
023900     MOVE MILES (BENCH-IDX)        TO DTL-MILES.
024000     MOVE RECEIPTS (BENCH-IDX)     TO DTL-RECEIPTS.
024100     MOVE EXPECTED (BENCH-IDX)     TO DTL-EXPECTED.
024200     MOVE PREDICTED-AMT-L          TO DTL-PREDICTED.
024300     MOVE WS-ERROR                 TO DTL-ERROR.
024400     MOVE WS-PCT-ERROR             TO DTL-PCT.
024500     WRITE EVAL-LINE FROM WS-DTL-LINE AFTER ADVANCING 1 LINE.
024600 250-EXIT.
024700     EXIT.
024800
024900 280-PRINT-SUMMARY-RTN.
025000     MOVE "280-PRINT-SUMMARY-RTN" TO PARA-NAME.
025100     MOVE WS-CURRENT-RULE-CD TO SUM-RULE-CD.
025200     MOVE ACCURATE-COUNT TO SUM-ACCURATE.
025300     COMPUTE SUM-ACCURATE-PCT ROUNDED =
025400         (ACCURATE-COUNT / 15) * 100.
025500     COMPUTE SUM-AVG-PCT ROUNDED = SUM-ABS-PCT-ERROR / 15.
025600     WRITE EVAL-LINE FROM WS-SUM-LINE AFTER ADVANCING 2 LINES.
025700 280-EXIT.
025800     EXIT.
025900
026000 700-CLOSE-FILES.
026100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
026200     CLOSE EVAL-REPORT.
026300 700-EXIT.
026400     EXIT.
026500
026600 900-CLEANUP.
026700     MOVE "900-CLEANUP" TO PARA-NAME.
026800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026900     DISPLAY "******** NORMAL END OF JOB TRPEVAL ********".
027000 900-EXIT.
027100     EXIT.
027200
027300 1000-ABEND-RTN.
027400     DISPLAY "*** ABNORMAL END OF JOB-TRPEVAL ***" UPON CONSOLE.
027500     DISPLAY ABEND-REASON.
027600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027700     DIVIDE ZERO-VAL INTO ONE-VAL.
