000100******************************************************************
000200* TRPCALCL - LINKAGE RECORD FOR CALL 'TRPRULE'                   *
000300*             EVERY BATCH PROGRAM THAT SCORES A TRIP AGAINST ONE  *
000400*             OF THE SIX RULE SETS BUILDS ONE OF THESE AND CALLS  *
000500*             THE TRPRULE SUBPROGRAM WITH IT - ONE LINKAGE RECORD *
000600*             PER TRIP, REGARDLESS OF WHICH RULE SET APPLIES.     *
000700******************************************************************
000800 01  TRP-CALC-REC.
000900     05  RULE-SET-CD             PIC X(2).
001000         88  RULE-A              VALUE "A ".
001100         88  RULE-AR             VALUE "AR".
001200         88  RULE-B              VALUE "B ".
001300         88  RULE-BR             VALUE "BR".
001400         88  RULE-C              VALUE "C ".
001500         88  RULE-CR             VALUE "CR".
001550     05  RULE-SET-PARTS REDEFINES RULE-SET-CD.
001560         10  RULE-FAMILY-CD      PIC X(1).
001570         10  RULE-VARIANT-CD     PIC X(1).
001600     05  TRIP-DAYS-L             PIC 9(3).
001700     05  MILES-L                 PIC 9(5)V9(1).
001800     05  RECEIPTS-L              PIC 9(5)V9(2).
001900     05  MILES-PER-DAY-L         PIC S9(5)V9(4) COMP-3.
002000     05  PREDICTED-AMT-L         PIC S9(5)V9(2).
002100     05  EDGE-CASE-LABEL-L       PIC X(20).
002150     05  EDGE-CASE-TAG-VIEW REDEFINES EDGE-CASE-LABEL-L.
002160         10  EDGE-CASE-TAG       PIC X(4).
002170         10  FILLER              PIC X(16).
002200     05  FILLER                  PIC X(8).
002300
002400 01  TRP-RETURN-CD               PIC 9(4) COMP.
