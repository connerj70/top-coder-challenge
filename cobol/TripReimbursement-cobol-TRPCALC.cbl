000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRPCALC.
000400 AUTHOR. TGD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/26/95.
000700 DATE-COMPILED. 04/26/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                     C H A N G E   L O G
001100*
001200* DATE      BY    TICKET/REQ   DESCRIPTION
001300* --------  ----  -----------  ------------------------------------
001400* 042695    TGD   CR0301       ORIGINAL PROGRAM.  READS TRIP-CASES,
001500*                              VALIDATES, CLASSIFIES, CALLS
001600*                              TRPRULE WITH THE C-R (PRODUCTION)
001700*                              RULE SET, WRITES CALC-RESULTS.
001800* 110697    TGD   CR0355       INVALID RECORDS NOW LOGGED TO
001900*                              SYSOUT AND SKIPPED INSTEAD OF
002000*                              ABENDING THE STEP.
002100* 062898    RLH   Y2K-0041     YEAR 2000 REVIEW - NO 2-DIGIT YEAR  X
002200*                              FIELDS PROCESSED BY THIS PROGRAM.   X
002300*                              SIGNED OFF Y2K COMPLIANT.          X
002400* 081502    TGD   CR0412       ADDED UPSI-0 TRACE SWITCH TO       X
002500*                              DISPLAY CLASS-CD AND FLAG NEGATIVE X
002600*                              CALCULATED AMOUNTS IN PRODUCTION.  X
002700* 033005    MM    CR0488       RETIRED THE OLD TRAILER-RECORD     X
002800*                              BALANCE CHECK AT END-OF-FILE -     X
002900*                              TRIP-CASES IS A PLAIN DETAIL-ONLY  X
003000*                              FEED AND CARRIES NO TRAILER REC.   X
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS TRP-TRACE-ON
003900            OFF STATUS IS TRP-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT TRIP-CASES
004700     ASSIGN TO UT-S-TRPCASE
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS IFCODE.
005000
005100     SELECT CALC-RESULTS
005200     ASSIGN TO UT-S-CALCRES
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 100 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC  PIC X(100).
006500
006600****** THIS FILE CARRIES THE HISTORICAL TRIP CASES - ONE TRIP
006700****** PER RECORD, FILE ORDER ONLY, NO TRAILER RECORD.
006800 FD  TRIP-CASES
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 40 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS TRIP-CASE-IN-REC.
007400 01  TRIP-CASE-IN-REC  PIC X(40).
007500
007600****** ONE CALC-RESULT PER INPUT CASE, FILE ORDER PRESERVED.
007700 FD  CALC-RESULTS
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 30 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS CALC-RESULT-OUT-REC.
008300 01  CALC-RESULT-OUT-REC  PIC X(30).
008400
008500 WORKING-STORAGE SECTION.
008600 01  FILE-STATUS-CODES.
008700     05  IFCODE                  PIC X(2).
008800         88  CODE-READ           VALUE SPACES.
008900         88  NO-MORE-DATA        VALUE "10".
009000     05  OFCODE                  PIC X(2).
009100         88  CODE-WRITE          VALUE SPACES.
009200     05  FILLER                  PIC X(4).
009300
009400 COPY TRIPCASE.
009500
009600 01  WS-CALC-RESULT-REC.
009700     05  CASE-ID-O               PIC 9(4).
009800     05  FILLER                  PIC X(2).
009900     05  CALCULATED-O            PIC S9(5)V9(2).
010000     05  FILLER                  PIC X(17).
010100
010200 01  WS-CALC-RESULT-ALT REDEFINES WS-CALC-RESULT-REC.
010300     05  FILLER                  PIC X(6).
010400     05  CALCULATED-RAW-VIEW     PIC X(7).
010500     05  FILLER                  PIC X(17).
010600
010700 01  CALC-TRIP-REC.
010800     05  CLASS-CD                PIC X(1).
010900         88  PER-DIEM-TRIP       VALUE "P".
011000         88  RECEIPT-DRIVEN-TRIP VALUE "R".
011100         88  STANDARD-TRIP       VALUE "S".
011200     05  WS-TRIP-DAYS-SGN        PIC S9(5) COMP-3.
011300     05  WS-MILES-SGN            PIC S9(5)V9(1) COMP-3.
011400     05  WS-RECEIPTS-SGN         PIC S9(5)V9(2) COMP-3.
011500     05  WS-DAYS-THRESH          PIC S9(7)V9(2) COMP-3.
011600     05  FILLER                  PIC X(4).
011700
011800****** RAW-BYTES VIEW OF THE WORKING TRIP RECORD - UPSI-0 TRACE
011900****** SWITCH DUMPS THIS INSTEAD OF THE BROKEN-OUT FIELDS WHEN
012000****** CR0412 TRACING IS ON.
012100 01  CALC-TRIP-REC-RAW REDEFINES CALC-TRIP-REC PIC X(21).
012200
012300 COPY TRPCALCL.
012400
012500 77  MORE-TRPCASE-SW             PIC X(1) VALUE SPACE.
012600     88  NO-MORE-TRPCASES       VALUE "N".
012700     88  MORE-TRPCASES          VALUE " ".
012800
012900 77  VALID-TRIP-SW               PIC X(1) VALUE "Y".
013000     88  TRIP-IS-VALID          VALUE "Y".
013100     88  TRIP-IS-INVALID        VALUE "N".
013200
013300 01  COUNTERS-AND-ACCUMULATORS.
013400     05  RECORDS-READ            PIC S9(9) COMP.
013500     05  RECORDS-WRITTEN         PIC S9(9) COMP.
013600     05  ERROR-RECS              PIC S9(7) COMP.
013700     05  NBR-PER-DIEM             PIC S9(7) COMP.
013800     05  NBR-RECEIPT-DRIVEN       PIC S9(7) COMP.
013900     05  NBR-STANDARD             PIC S9(7) COMP.
014000     05  ZERO-VAL                 PIC S9(1) COMP-3 VALUE ZERO.
014100     05  ONE-VAL                  PIC S9(1) COMP-3 VALUE +1.
014200     05  FILLER                  PIC X(4).
014300
014400****** ALTERNATE VIEW OF THE COUNTERS AS PACKED-DECIMAL HALVES -
014500****** LEFT OVER FROM THE ORIGINAL CR0301 TALLY ROUTINE, KEPT SO
014600****** THE SYSOUT DUMP PARAGRAPH CAN STILL REFERENCE IT BY NAME.
014700 01  COUNTERS-PACKED-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS.
014800     05  CNT-PACKED-1             PIC S9(9) COMP-3.
014900     05  CNT-PACKED-2             PIC S9(9) COMP-3.
015000     05  FILLER                  PIC X(20).
015100
015200 COPY ABENDREC.
015300
015400 PROCEDURE DIVISION.
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015600     PERFORM 100-MAINLINE THRU 100-EXIT
015700             UNTIL NO-MORE-TRPCASES.
015800     PERFORM 900-CLEANUP THRU 900-EXIT.
015900     MOVE ZERO TO RETURN-CODE.
016000     GOBACK.
016100
016200 000-HOUSEKEEPING.
016300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016400     DISPLAY "******** BEGIN JOB TRPCALC ********".
016500     OPEN INPUT TRIP-CASES.
016600     OPEN OUTPUT CALC-RESULTS, SYSOUT.
016700
016800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016900     MOVE " " TO MORE-TRPCASE-SW.
017000
017100     READ TRIP-CASES INTO TRIP-CASE-REC
017200         AT END
017300         MOVE "N" TO MORE-TRPCASE-SW
017400         GO TO 000-EXIT
017500     END-READ.
017600     ADD +1 TO RECORDS-READ.
017700 000-EXIT.
017800     EXIT.
017900
018000 100-MAINLINE.
018100     MOVE "100-MAINLINE" TO PARA-NAME.
018200     PERFORM 200-VALIDATE-TRIP-RTN THRU 200-EXIT.
018300
018400     IF TRIP-IS-VALID
018500         PERFORM 300-CLASSIFY-TRIP-RTN THRU 300-EXIT
018600         PERFORM 400-CALCULATE-RTN THRU 400-EXIT
018700         PERFORM 450-WRITE-RESULT-RTN THRU 450-EXIT
018800     ELSE
018900         ADD +1 TO ERROR-RECS
019000         WRITE SYSOUT-REC FROM ABEND-REC.
019100
019200     READ TRIP-CASES INTO TRIP-CASE-REC
019300         AT END
019400         MOVE "N" TO MORE-TRPCASE-SW
019500         GO TO 100-EXIT
019600     END-READ.
019700     ADD +1 TO RECORDS-READ.
019800 100-EXIT.
019900     EXIT.
020000
020100 200-VALIDATE-TRIP-RTN.
020200     MOVE "200-VALIDATE-TRIP-RTN" TO PARA-NAME.
020300     MOVE "Y" TO VALID-TRIP-SW.
020400     MOVE TRIP-DAYS TO WS-TRIP-DAYS-SGN.
020500     MOVE MILES     TO WS-MILES-SGN.
020600     MOVE RECEIPTS  TO WS-RECEIPTS-SGN.
020700
020800     IF WS-TRIP-DAYS-SGN < 0
020900         MOVE "N" TO VALID-TRIP-SW
021000         MOVE "Trip duration cannot be negative" TO ABEND-REASON
021100     ELSE IF WS-MILES-SGN < 0
021200         MOVE "N" TO VALID-TRIP-SW
021300         MOVE "Miles traveled cannot be negative" TO ABEND-REASON
021400     ELSE IF WS-RECEIPTS-SGN < 0
021500         MOVE "N" TO VALID-TRIP-SW
021600         MOVE "Total receipts amount cannot be negative"
021700             TO ABEND-REASON.
021800
021900     IF TRIP-IS-INVALID
022000         MOVE CASE-ID TO ACTUAL-VAL.
022100 200-EXIT.
022200     EXIT.
022300
022400 300-CLASSIFY-TRIP-RTN.
022500     MOVE "300-CLASSIFY-TRIP-RTN" TO PARA-NAME.
022600     COMPUTE WS-DAYS-THRESH = TRIP-DAYS * 50.
022700     IF TRIP-DAYS >= 7 AND RECEIPTS < WS-DAYS-THRESH
022800         MOVE "P" TO CLASS-CD
022900         ADD +1 TO NBR-PER-DIEM
023000     ELSE
023100     COMPUTE WS-DAYS-THRESH = TRIP-DAYS * 150
023200     IF TRIP-DAYS <= 3 AND RECEIPTS > WS-DAYS-THRESH
023300         MOVE "R" TO CLASS-CD
023400         ADD +1 TO NBR-RECEIPT-DRIVEN
023500     ELSE
023600         MOVE "S" TO CLASS-CD
023700         ADD +1 TO NBR-STANDARD.
023800 300-EXIT.
023900     EXIT.
024000
024100 400-CALCULATE-RTN.
024200     MOVE "400-CALCULATE-RTN" TO PARA-NAME.
024300     MOVE "CR" TO RULE-SET-CD.
024400     MOVE TRIP-DAYS  TO TRIP-DAYS-L.
024500     MOVE MILES      TO MILES-L.
024600     MOVE RECEIPTS   TO RECEIPTS-L.
024700     MOVE ZERO       TO TRP-RETURN-CD.
024800
024900     CALL "TRPRULE" USING TRP-CALC-REC, TRP-RETURN-CD.
025000
025100     IF TRP-RETURN-CD NOT EQUAL TO ZERO
025200         MOVE "** NON-ZERO RETURN-CODE FROM TRPRULE"
025300             TO ABEND-REASON
025400         MOVE CASE-ID TO ACTUAL-VAL
025500         GO TO 1000-ABEND-RTN.
025600
025700     MOVE CASE-ID        TO CASE-ID-O.
025800     MOVE PREDICTED-AMT-L TO CALCULATED-O.
025900
026000     IF TRP-TRACE-ON
026100         DISPLAY "TRPCALC TRACE-" CASE-ID-O "-" CLASS-CD
026200                 "-" CALCULATED-RAW-VIEW.
026300 400-EXIT.
026400     EXIT.
026500
026600 450-WRITE-RESULT-RTN.
026700     MOVE "450-WRITE-RESULT-RTN" TO PARA-NAME.
026800     WRITE CALC-RESULT-OUT-REC FROM WS-CALC-RESULT-REC.
026900     ADD +1 TO RECORDS-WRITTEN.
027000 450-EXIT.
027100     EXIT.
027200
027300 700-CLOSE-FILES.
027400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
027500     CLOSE TRIP-CASES, CALC-RESULTS, SYSOUT.
027600 700-EXIT.
027700     EXIT.
027800
027900 900-CLEANUP.
028000     MOVE "900-CLEANUP" TO PARA-NAME.
028100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
028200
028300     DISPLAY "** TRIP CASES READ **".
028400     DISPLAY RECORDS-READ.
028500     DISPLAY "** CALC-RESULTS WRITTEN **".
028600     DISPLAY RECORDS-WRITTEN.
028700     DISPLAY "** CASES REJECTED ON VALIDATION **".
028800     DISPLAY ERROR-RECS.
028900
029000     DISPLAY "******** NORMAL END OF JOB TRPCALC ********".
029100 900-EXIT.
029200     EXIT.
029300
029400 1000-ABEND-RTN.
029500     WRITE SYSOUT-REC FROM ABEND-REC.
029600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
029700     DISPLAY "*** ABNORMAL END OF JOB-TRPCALC ***" UPON CONSOLE.
029800     DIVIDE ZERO-VAL INTO ONE-VAL.
