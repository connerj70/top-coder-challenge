000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRPRULE.
000400 AUTHOR. R L HACKBORN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                     C H A N G E   L O G
001100*
001200* DATE      BY    TICKET/REQ   DESCRIPTION
001300* --------  ----  -----------  ------------------------------------
001400* 031489    RLH   INIT         ORIGINAL SUBPROGRAM.  CARRIES RULE
001500*                              SETS A AND A-R ONLY, CALLED FROM
001600*                              THE OLD TRIP-COST ESTIMATOR JOB.
001700* 091590    RLH   CR0114       ADDED RULE SET B (RECEIPT-BASE /
001800*                              EFF-FACTOR / DUR-BONUS TIERS) PER
001900*                              FINANCE REQUEST FOR A SECOND
002000*                              CANDIDATE FORMULA.
002100* 052291    MM    CR0188       ADDED RULE SET B-R REFINEMENT.
002200* 081293    MM    CR0240       ADDED RULE SET C BASE FORMULA WITH
002300*                              THE LOW-RECEIPTS / LONG-DISTANCE /
002400*                              TRAVEL-DAY TIERS.
002500* 042695    TGD   CR0301       ADDED RULE SET C-R, THE "PRODUCTION"
002600*                              FORMULA, WITH THE EXTENDED-BUSINESS
002700*                              AND 5-DAY-SPECIAL TIERS INSERTED
002800*                              AHEAD OF THE A-R FALLBACK.
002900* 110697    TGD   CR0355       EDGE-CASE-LABEL-L ADDED SO THE
003000*                              EVALUATION BATCHES CAN PRINT WHICH
003100*                              TIER FIRED FOR EACH CASE.
003200* 062898    RLH   Y2K-0041     YEAR 2000 REVIEW - NO 2-DIGIT YEAR  X
003300*                              FIELDS IN THIS SUBPROGRAM.  DATE-   X
003400*                              WRITTEN/COMPILED STAMPS ARE         X
003500*                              DOCUMENTATION ONLY, NOT PROCESSED.  X
003600*                              SIGNED OFF Y2K COMPLIANT.          X
003700* 021699    RLH   Y2K-0041     FINAL Y2K CERTIFICATION SWEEP.     X
003800* 081502    TGD   CR0412       ADDED UPSI-0 TRACE SWITCH AND THE  X
003900*                              RAW-BYTE RETURN-CODE REDEFINITION  X
004000*                              FOR DEBUGGING THE CR0240 TIER      X
004100*                              SELECTION IN PRODUCTION.          X
004200* 040103    MM    CR0455       RULE-FAMILY-CD/RULE-VARIANT-CD      X
004300*                              SPLIT ADDED SO THE C-FAMILY TIERS  X
004400*                              SHARE ONE COMMON ROUTINE INSTEAD   X
004500*                              OF DUPLICATING TIERS 1-3.          X
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS TRP-TRACE-ON
005400            OFF STATUS IS TRP-TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  MISC-FIELDS.
006200     05  WS-RECEIPT-BASE         PIC S9(7)V9(4) COMP-3.
006300     05  WS-RECEIPT-MULT         PIC S9(1)V9(4) COMP-3.
006400     05  WS-EFF-FACTOR           PIC S9(1)V9(4) COMP-3.
006500     05  WS-DUR-BONUS            PIC S9(5)V9(4) COMP-3.
006600     05  WS-BASE-AMT             PIC S9(7)V9(4) COMP-3.
006700     05  WS-TEMP-AMT             PIC S9(7)V9(4) COMP-3.
006800     05  FILLER                  PIC X(4).
006900
007000****** RAW-BYTES VIEW OF THE SCRATCH AMOUNTS - UPSI-0 TRACE SWITCH
007100****** DUMPS THIS INSTEAD OF THE BROKEN-OUT FIELDS WHEN CR0412
007200****** TRACING IS ON.
007300 01  MISC-FIELDS-RAW REDEFINES MISC-FIELDS PIC X(33).
007400
007500****** ALTERNATE VIEW OF THE SAME SCRATCH AREA AS TWO PACKED-
007600****** DECIMAL HALVES - LEFT OVER FROM THE ORIGINAL CR0188 B-R
007700****** TIER SCRATCH LOGIC, KEPT SO OLDER MAINTENANCE NOTES STILL
007800****** MATCH UP.
007900 01  MISC-FIELDS-PACKED REDEFINES MISC-FIELDS.
008000     05  MF-PACKED-1             PIC S9(9) COMP-3.
008100     05  MF-PACKED-2             PIC S9(9) COMP-3.
008200     05  FILLER                  PIC X(23).
008300
008400 77  TIER-MATCHED-SW             PIC X(1) VALUE "N".
008500     88  TIER-MATCHED            VALUE "Y".
008600     88  TIER-NOT-MATCHED        VALUE "N".
008700
008800 77  WS-TRACE-RETURN-CD          PIC S9(4) COMP VALUE ZERO.
008900 01  WS-TRACE-RETURN-BYTES REDEFINES WS-TRACE-RETURN-CD.
009000     05  FILLER                  PIC X(2).
009100
009200 LINKAGE SECTION.
009300 COPY TRPCALCL.
009400
009500 PROCEDURE DIVISION USING TRP-CALC-REC, TRP-RETURN-CD.
009600     PERFORM 100-SELECT-RULE-SET-RTN THRU 100-EXIT.
009700     MOVE TRP-RETURN-CD TO WS-TRACE-RETURN-CD.
009800     IF TRP-TRACE-ON
009900         DISPLAY "TRPRULE TRACE-" RULE-SET-CD "-"
010000                 EDGE-CASE-TAG "-" WS-TRACE-RETURN-BYTES.
010100     GOBACK.
010200
010300 100-SELECT-RULE-SET-RTN.
010400     MOVE ZERO TO TRP-RETURN-CD.
010500     PERFORM 150-COMPUTE-MPD-RTN THRU 150-EXIT.
010600
010700     IF RULE-A
010800         PERFORM 200-RULE-A-RTN THRU 200-EXIT
010900     ELSE
011000     IF RULE-AR
011100         PERFORM 300-RULE-AR-RTN THRU 300-EXIT
011200     ELSE
011300     IF RULE-B
011400         PERFORM 400-RULE-B-RTN THRU 400-EXIT
011500     ELSE
011600     IF RULE-BR
011700         PERFORM 500-RULE-BR-RTN THRU 500-EXIT
011800     ELSE
011900     IF RULE-C OR RULE-CR
012000         PERFORM 600-RULE-C-FAMILY-RTN THRU 600-EXIT
012100     ELSE
012200         MOVE 9999 TO TRP-RETURN-CD.
012300 100-EXIT.
012400     EXIT.
012500
012600 150-COMPUTE-MPD-RTN.
012700     IF TRIP-DAYS-L = ZERO
012800         MOVE ZERO TO MILES-PER-DAY-L
012900     ELSE
013000         COMPUTE MILES-PER-DAY-L ROUNDED =
013100             MILES-L / TRIP-DAYS-L.
013200 150-EXIT.
013300     EXIT.
013400
013500 200-RULE-A-RTN.
013600*    RULE SET A (BASE) - ORIGINAL 1989 FORMULA.
013700     COMPUTE WS-BASE-AMT =
013800         900 - ((TRIP-DAYS-L - 1) * 200).
013900     IF WS-BASE-AMT < 100
014000         MOVE 100 TO WS-BASE-AMT.
014100
014200     COMPUTE WS-TEMP-AMT =
014300         (MILES-PER-DAY-L - 50) * 0.5.
014400     IF WS-TEMP-AMT < 0
014500         MOVE 0 TO WS-TEMP-AMT.
014600
014700     COMPUTE PREDICTED-AMT-L ROUNDED =
014800         WS-BASE-AMT + (RECEIPTS-L * 0.75) - WS-TEMP-AMT.
014900     MOVE SPACES TO EDGE-CASE-LABEL-L.
015000 200-EXIT.
015100     EXIT.
015200
015300 300-RULE-AR-RTN.
015400*    RULE SET A-R (REFINED) - ALSO SERVES AS THE DEFAULT TIER
015500*    FOR THE C-FAMILY RULE SETS WHEN NO TIER 1/2/3/3A/3B FIRES.
015600     COMPUTE WS-BASE-AMT =
015700         100 - ((TRIP-DAYS-L - 1) * 10).
015800     IF WS-BASE-AMT < 50
015900         MOVE 50 TO WS-BASE-AMT.
016000
016100     COMPUTE WS-TEMP-AMT =
016200         (MILES-PER-DAY-L - 30) * 2.0.
016300     IF WS-TEMP-AMT < 0
016400         MOVE 0 TO WS-TEMP-AMT.
016500
016600     COMPUTE PREDICTED-AMT-L ROUNDED =
016700         WS-BASE-AMT + (RECEIPTS-L * 1.0) - WS-TEMP-AMT.
016800     IF RULE-C OR RULE-CR
016900         MOVE "Normal" TO EDGE-CASE-LABEL-L
017000     ELSE
017100         MOVE SPACES TO EDGE-CASE-LABEL-L.
017200 300-EXIT.
017300     EXIT.
017400
017500 400-RULE-B-RTN.
017600*    RULE SET B (BASE) - FINANCE'S SECOND CANDIDATE, CR0114.
017700     PERFORM 410-RECEIPT-MULT-B-RTN THRU 410-EXIT.
017800     PERFORM 420-EFF-FACTOR-B-RTN THRU 420-EXIT.
017900     PERFORM 430-DUR-BONUS-B-RTN THRU 430-EXIT.
018000
018100     COMPUTE WS-RECEIPT-BASE = RECEIPTS-L * 1.1.
018200     COMPUTE PREDICTED-AMT-L ROUNDED =
018300         (WS-RECEIPT-BASE * WS-RECEIPT-MULT * WS-EFF-FACTOR)
018400             + WS-DUR-BONUS.
018500     MOVE SPACES TO EDGE-CASE-LABEL-L.
018600 400-EXIT.
018700     EXIT.
018800
018900 410-RECEIPT-MULT-B-RTN.
019000     IF RECEIPTS-L < 300
019100         MOVE 0.8 TO WS-RECEIPT-MULT
019200     ELSE IF RECEIPTS-L < 800
019300         MOVE 1.0 TO WS-RECEIPT-MULT
019400     ELSE IF RECEIPTS-L < 1500
019500         MOVE 1.1 TO WS-RECEIPT-MULT
019600     ELSE
019700         MOVE 0.95 TO WS-RECEIPT-MULT.
019800 410-EXIT.
019900     EXIT.
020000
020100 420-EFF-FACTOR-B-RTN.
020200     IF MILES-PER-DAY-L <= 40
020300         MOVE 1.2 TO WS-EFF-FACTOR
020400     ELSE IF MILES-PER-DAY-L <= 80
020500         MOVE 1.0 TO WS-EFF-FACTOR
020600     ELSE IF MILES-PER-DAY-L <= 150
020700         MOVE 0.8 TO WS-EFF-FACTOR
020800     ELSE IF MILES-PER-DAY-L <= 250
020900         MOVE 0.5 TO WS-EFF-FACTOR
021000     ELSE
021100         MOVE 0.3 TO WS-EFF-FACTOR.
021200 420-EXIT.
021300     EXIT.
021400
021500 430-DUR-BONUS-B-RTN.
021600     IF TRIP-DAYS-L = 1
021700         MOVE 50 TO WS-DUR-BONUS
021800     ELSE IF TRIP-DAYS-L >= 2 AND TRIP-DAYS-L <= 4
021900         MOVE 100 TO WS-DUR-BONUS
022000     ELSE IF TRIP-DAYS-L = 5
022100         MOVE 80 TO WS-DUR-BONUS
022200     ELSE IF TRIP-DAYS-L >= 6 AND TRIP-DAYS-L <= 8
022300         MOVE 60 TO WS-DUR-BONUS
022400     ELSE
022500         MOVE 40 TO WS-DUR-BONUS.
022600 430-EXIT.
022700     EXIT.
022800
022900 500-RULE-BR-RTN.
023000*    RULE SET B-R (REFINED) - CR0188, MM 052291.
023100     PERFORM 510-RECEIPT-MULT-BR-RTN THRU 510-EXIT.
023200     PERFORM 520-EFF-FACTOR-BR-RTN THRU 520-EXIT.
023300     PERFORM 530-DUR-BONUS-BR-RTN THRU 530-EXIT.
023400
023500     IF RECEIPTS-L < 50
023600         COMPUTE WS-RECEIPT-BASE = RECEIPTS-L * 1.1
023700         IF WS-RECEIPT-BASE < 80
023800             MOVE 80 TO WS-RECEIPT-BASE
023900         END-IF
024000     ELSE
024100         COMPUTE WS-RECEIPT-BASE = RECEIPTS-L * 1.1.
024200
024300     COMPUTE PREDICTED-AMT-L ROUNDED =
024400         (WS-RECEIPT-BASE * WS-RECEIPT-MULT * WS-EFF-FACTOR)
024500             + WS-DUR-BONUS.
024600     MOVE SPACES TO EDGE-CASE-LABEL-L.
024700 500-EXIT.
024800     EXIT.
024900
025000 510-RECEIPT-MULT-BR-RTN.
025100     IF RECEIPTS-L < 300
025200         MOVE 0.9 TO WS-RECEIPT-MULT
025300     ELSE IF RECEIPTS-L < 800
025400         MOVE 1.0 TO WS-RECEIPT-MULT
025500     ELSE IF RECEIPTS-L < 1500
025600         MOVE 1.1 TO WS-RECEIPT-MULT
025700     ELSE
025800         MOVE 0.95 TO WS-RECEIPT-MULT.
025900 510-EXIT.
026000     EXIT.
026100
026200 520-EFF-FACTOR-BR-RTN.
026300     IF MILES-PER-DAY-L <= 40
026400         MOVE 1.2 TO WS-EFF-FACTOR
026500     ELSE IF MILES-PER-DAY-L <= 80
026600         MOVE 1.0 TO WS-EFF-FACTOR
026700     ELSE IF MILES-PER-DAY-L <= 150
026800         MOVE 0.85 TO WS-EFF-FACTOR
026900     ELSE IF MILES-PER-DAY-L <= 250
027000         MOVE 0.6 TO WS-EFF-FACTOR
027100     ELSE
027200         MOVE 0.4 TO WS-EFF-FACTOR.
027300 520-EXIT.
027400     EXIT.
027500
027600 530-DUR-BONUS-BR-RTN.
027700     IF TRIP-DAYS-L = 1
027800         MOVE 100 TO WS-DUR-BONUS
027900     ELSE IF TRIP-DAYS-L >= 2 AND TRIP-DAYS-L <= 4
028000         MOVE 100 TO WS-DUR-BONUS
028100     ELSE IF TRIP-DAYS-L = 5
028200         MOVE 80 TO WS-DUR-BONUS
028300     ELSE IF TRIP-DAYS-L >= 6 AND TRIP-DAYS-L <= 8
028400         MOVE 60 TO WS-DUR-BONUS
028500     ELSE
028600         MOVE 40 TO WS-DUR-BONUS.
028700 530-EXIT.
028800     EXIT.
028900
029000 600-RULE-C-FAMILY-RTN.
029100*    RULE SET C / C-R COMMON TIERS - CR0240 / CR0301.
029200*    TIERS 1-3 ARE SHARED BY BOTH FAMILY MEMBERS; TIERS 3A/3B
029300*    ONLY FIRE WHEN RULE-VARIANT-CD = "R" (I.E. RULE SET C-R).
029400     MOVE "N" TO TIER-MATCHED-SW.
029500     PERFORM 610-TIER1-LOW-RECEIPTS-RTN THRU 610-EXIT.
029600     IF TIER-NOT-MATCHED
029700         PERFORM 620-TIER2-LONG-DISTANCE-RTN THRU 620-EXIT.
029800     IF TIER-NOT-MATCHED
029900         PERFORM 630-TIER3-TRAVEL-DAY-RTN THRU 630-EXIT.
030000     IF TIER-NOT-MATCHED AND RULE-VARIANT-CD = "R"
030100         PERFORM 640-TIER3A-EXT-BUSINESS-RTN THRU 640-EXIT.
030200     IF TIER-NOT-MATCHED AND RULE-VARIANT-CD = "R"
030300         PERFORM 650-TIER3B-5DAY-SPECIAL-RTN THRU 650-EXIT.
030400     IF TIER-NOT-MATCHED
030500         PERFORM 300-RULE-AR-RTN THRU 300-EXIT.
030600 600-EXIT.
030700     EXIT.
030800
030900 610-TIER1-LOW-RECEIPTS-RTN.
031000     IF RECEIPTS-L < 50
031100         COMPUTE PREDICTED-AMT-L ROUNDED =
031200             120 + (RECEIPTS-L * 0.3)
031300         MOVE "Low receipts" TO EDGE-CASE-LABEL-L
031400         MOVE "Y" TO TIER-MATCHED-SW.
031500 610-EXIT.
031600     EXIT.
031700
031800 620-TIER2-LONG-DISTANCE-RTN.
031900     IF TRIP-DAYS-L >= 5 AND MILES-L >= 800
032000         COMPUTE PREDICTED-AMT-L ROUNDED =
032100             (200 + (TRIP-DAYS-L * 50)) + (MILES-L * 0.8)
032200                 + (RECEIPTS-L * 0.6)
032300         MOVE "Long distance" TO EDGE-CASE-LABEL-L
032400         MOVE "Y" TO TIER-MATCHED-SW.
032500 620-EXIT.
032600     EXIT.
032700
032800 630-TIER3-TRAVEL-DAY-RTN.
032900     IF MILES-PER-DAY-L > 300
033000         IF RECEIPTS-L > 1000
033100             COMPUTE PREDICTED-AMT-L ROUNDED =
033200                 RECEIPTS-L * 0.9
033300         ELSE
033400             COMPUTE WS-TEMP-AMT = RECEIPTS-L * 1.5
033500             IF WS-TEMP-AMT < 400
033600                 MOVE 400 TO WS-TEMP-AMT
033700             END-IF
033800             MOVE WS-TEMP-AMT TO PREDICTED-AMT-L
033900         END-IF
034000         MOVE "Travel day" TO EDGE-CASE-LABEL-L
034100         MOVE "Y" TO TIER-MATCHED-SW.
034200 630-EXIT.
034300     EXIT.
034400
034500 640-TIER3A-EXT-BUSINESS-RTN.
034600     IF TRIP-DAYS-L >= 8 AND MILES-PER-DAY-L >= 50
034700                          AND MILES-PER-DAY-L <= 150
034800         COMPUTE PREDICTED-AMT-L ROUNDED =
034900             (RECEIPTS-L * 1.8) + (TRIP-DAYS-L * 100)
035000         MOVE "Extended business" TO EDGE-CASE-LABEL-L
035100         MOVE "Y" TO TIER-MATCHED-SW.
035200 640-EXIT.
035300     EXIT.
035400
035500 650-TIER3B-5DAY-SPECIAL-RTN.
035600     IF TRIP-DAYS-L = 5
035700         IF MILES-PER-DAY-L < 50
035800             COMPUTE PREDICTED-AMT-L ROUNDED =
035900                 RECEIPTS-L * 0.7
036000         ELSE
036100             COMPUTE PREDICTED-AMT-L ROUNDED =
036200                 (RECEIPTS-L * 1.2) + (MILES-L * 0.5)
036300         END-IF
036400         MOVE "5-day special" TO EDGE-CASE-LABEL-L
036500         MOVE "Y" TO TIER-MATCHED-SW.
036600 650-EXIT.
036700     EXIT.
